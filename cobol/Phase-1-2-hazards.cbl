000100******************************************************************
000200* Author:        Kevin Ropital
000300* Installation:  EVAC-ROUTING BATCH SYSTEM
000400* Date-Written:  14/03/1985
000500* Date-Compiled:
000600* Security:      UNCLASSIFIED
000700******************************************************************
000800* 2-HAZARDS  --  flood-zone polygon loader.
000900*
001000* Reads the flood-zone vertex file FLOODZN (sorted by zone id,
001100* vertex sequence) and groups consecutive vertices sharing a zone
001200* id into one closed ring.  Writes one work record per zone to
001300* ZONEWK for pickup by 3-GRAPH.  If FLOODZN is missing or empty
001400* the program still produces (an empty) ZONEWK, so routing later
001500* proceeds with zero hazard zones.
001600*
001700* Change Log
001800* ---------- -------- ------------------------------------------
001900* 14/03/1985 KR       Initial version - single zone table flush.  HZ001   
002000* 02/04/1986 KR       Added FILE STATUS test so a missing input   HZ002   
002100*                     file no longer aborts the run (PR-118).     HZ002   
002200* 19/11/1991 FXM      Close the ring when last vertex does not    HZ003   
002300*                     match first vertex within tolerance.        HZ003   
002400* 08/07/1994 FXM      Raised MAX-ZONE-VERTICES to 30 after the    HZ004   
002500*                     Sabine Parish pilot sent back a 27-gon.     HZ004   
002600* 14/01/1999 RJ       Y2K sweep - DATE-WRITTEN/DATE-COMPILED text HZ005   
002700*                     fields reviewed, no century-dependent logic HZ005   
002800*                     found in this program.                      HZ005   
002900* 11/09/2003 RJ       Echo zone count to SYSOUT for operator log. HZ006   
003000******************************************************************
003100 IDENTIFICATION DIVISION.
003200 PROGRAM-ID. 2-HAZARDS.
003300 AUTHOR. KEVIN ROPITAL.
003400 INSTALLATION. EVAC-ROUTING BATCH SYSTEM.
003500 DATE-WRITTEN. 03/14/85.
003600 DATE-COMPILED.
003700 SECURITY. UNCLASSIFIED.
003800******************************************************************
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM
004300     CLASS ZONE-DIGITS IS '0' THRU '9'.
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600
004700*    Phase-1-file - flood zone vertices, sorted by zone/seq
004800     SELECT  FLOODZN-FILE ASSIGN TO FLOODZN
004900         ORGANIZATION IS LINE SEQUENTIAL
005000         FILE STATUS IS WS-FLOODZN-STATUS.
005100
005200*    Phase-2-file - one closed ring per zone
005300     SELECT  ZONEWK-FILE ASSIGN TO ZONEWK
005400         ORGANIZATION IS LINE SEQUENTIAL
005500         FILE STATUS IS WS-ZONEWK-STATUS.
005600
005700******************************************************************
005800 DATA DIVISION.
005900 FILE SECTION.
006000
006100*    Phase-1-file
006200 FD  FLOODZN-FILE.
006300 01  FLOODZN-RECORD.
006400     05  FZ-ZONE-ID                  PIC X(06).
006500     05  FZ-VERTEX-SEQ               PIC 9(04).
006600     05  FZ-VERTEX-SEQ-X REDEFINES FZ-VERTEX-SEQ
006700                                     PIC X(04).
006800     05  FZ-VERT-LAT                 PIC S9(03)V9(06)
006900                                      SIGN LEADING SEPARATE.
007000     05  FZ-VERT-LON                 PIC S9(03)V9(06)
007100                                      SIGN LEADING SEPARATE.
007200     05  FILLER                      PIC X(10).
007300
007400*    Phase-2-file
007500 FD  ZONEWK-FILE.
007600 01  ZONEWK-RECORD.
007700     05  ZW-ZONE-ID                  PIC X(06).
007800     05  ZW-VERTEX-COUNT             PIC 9(04).
007900     05  ZW-VERTEX-TABLE OCCURS 30 TIMES.
008000         10  ZW-VERT-LAT             PIC S9(03)V9(06)
008100                                      SIGN LEADING SEPARATE.
008200         10  ZW-VERT-LON             PIC S9(03)V9(06)
008300                                      SIGN LEADING SEPARATE.
008400     05  FILLER                      PIC X(04).
008500 01  ZONEWK-RECORD-X REDEFINES ZONEWK-RECORD
008600                                     PIC X(610).
008700
008800******************************************************************
008900 WORKING-STORAGE SECTION.
009000
009100 77  WS-FLOODZN-STATUS           PIC X(02) VALUE SPACES.
009150     88  FLOODZN-OK                       VALUE '00'.
009175     88  FLOODZN-EOF                       VALUE '10'.
009200 77  WS-ZONEWK-STATUS            PIC X(02) VALUE SPACES.
009300 77  WS-ZONE-COUNT               PIC S9(04) COMP VALUE 0.
009700
009800 01  WS-EOF-MANAGER.
009900     05  FIN-ENREG                   PIC X(01) VALUE SPACE.
010000         88  FF                                VALUE HIGH-VALUE.
010100     05  FILLER                      PIC X(01) VALUE SPACE.
010200
010300 01  WS-WORKING-DATA-MANAGER.
010500     05  WS-EPSILON-DEGREES          PIC S9(01)V9(06)
010600                                      VALUE 0.000001.
010700     05  WS-LAT-DIFF                 PIC S9(03)V9(06) VALUE 0.
010800     05  WS-LON-DIFF                 PIC S9(03)V9(06) VALUE 0.
010900     05  WS-RING-NEEDS-CLOSING       PIC X(01) VALUE 'N'.
011000         88  RING-NEEDS-CLOSING                VALUE 'Y'.
011100         88  RING-ALREADY-CLOSED               VALUE 'N'.
011200     05  FILLER                      PIC X(04) VALUE SPACES.
011300
011400*    working table for the zone presently being accumulated,
011500*    REDEFINES the output record so FLUSH-ZONE-RING need only
011600*    MOVE it straight to ZONEWK-RECORD.
011700 01  WS-ZONE-IN-PROGRESS.
011800     05  WZ-ZONE-ID                  PIC X(06).
011900     05  WZ-VERTEX-COUNT             PIC 9(04).
012000     05  WZ-VERTEX-TABLE OCCURS 30 TIMES
012100                          INDEXED BY WZ-VERTEX-NDX.
012200         10  WZ-VERT-LAT             PIC S9(03)V9(06)
012300                                      SIGN LEADING SEPARATE.
012400         10  WZ-VERT-LON             PIC S9(03)V9(06)
012500                                      SIGN LEADING SEPARATE.
012600     05  FILLER                      PIC X(04).
012700 01  WS-ZONE-IN-PROGRESS-X REDEFINES WS-ZONE-IN-PROGRESS
012800                                     PIC X(610).
012900
013000******************************************************************
013100 PROCEDURE DIVISION.
013200 MAIN-PROCEDURE.
013300
013400     OPEN INPUT FLOODZN-FILE
013500     IF NOT FLOODZN-OK
013600         DISPLAY '2-HAZARDS: FLOODZN NOT FOUND, ZERO ZONES'
013700         MOVE HIGH-VALUE TO FIN-ENREG
013800     END-IF
013900
014000     OPEN OUTPUT ZONEWK-FILE
014100
014200     IF NOT FF
014300         PERFORM READ-FLOODZN-RECORD
014400     END-IF
014500     PERFORM PROCESS-ZONE-VERTEX UNTIL FF
014600
014700     IF WZ-VERTEX-COUNT > 0
014800         PERFORM FLUSH-ZONE-RING
014900     END-IF
015000
015100     DISPLAY '2-HAZARDS: ZONES LOADED ' WS-ZONE-COUNT
015200
015300     CLOSE FLOODZN-FILE ZONEWK-FILE
015400     PERFORM FIN-PGM
015500     .
015600
015700*===============================================================*
015800*    FONCTION
015900
016000 READ-FLOODZN-RECORD.
016100
016200     READ FLOODZN-FILE
016300         AT END
016400             SET FF TO TRUE
016500     END-READ
016600     .
016700
016800 PROCESS-ZONE-VERTEX.
016900
017000     IF WZ-ZONE-ID NOT = SPACES
017100        AND WZ-ZONE-ID NOT = FZ-ZONE-ID
017200         PERFORM FLUSH-ZONE-RING
017300     END-IF
017400
017500     IF WZ-ZONE-ID = SPACES
017600         MOVE FZ-ZONE-ID TO WZ-ZONE-ID
017700     END-IF
017800
017900     IF WZ-VERTEX-COUNT < 30
018000         ADD 1 TO WZ-VERTEX-COUNT
018100         SET WZ-VERTEX-NDX TO WZ-VERTEX-COUNT
018200         MOVE FZ-VERT-LAT TO WZ-VERT-LAT (WZ-VERTEX-NDX)
018300         MOVE FZ-VERT-LON TO WZ-VERT-LON (WZ-VERTEX-NDX)
018400     ELSE
018500         DISPLAY '2-HAZARDS: ZONE ' WZ-ZONE-ID
018600                 ' EXCEEDS 30 VERTICES, EXTRA IGNORED'
018700     END-IF
018800
018900     PERFORM READ-FLOODZN-RECORD
019000     .
019100
019200 FLUSH-ZONE-RING.
019300
019400     PERFORM CLOSE-ZONE-RING THRU CLOSE-ZONE-RING-EXIT
019500
019600     MOVE WS-ZONE-IN-PROGRESS-X TO ZONEWK-RECORD
019700     WRITE ZONEWK-RECORD
019800     ADD 1 TO WS-ZONE-COUNT
019900
020000     INITIALIZE WS-ZONE-IN-PROGRESS
020100     .
020200
020300*    Appends the first vertex as the last vertex when the ring
020400*    is not already closed, per the 500-meter-class tolerance
020500*    used throughout the system (two degree values within
020600*    0.000001 of each other are the same point).
020700 CLOSE-ZONE-RING.
020800
020900     SET RING-ALREADY-CLOSED TO TRUE
021000
021050*    Degenerate ring (no vertices accumulated) - nothing to
021060*    test or close, fall straight through to the exit leg.
021100     IF WZ-VERTEX-COUNT < 1
021110         GO TO CLOSE-ZONE-RING-EXIT
021120     END-IF
021200     SET WZ-VERTEX-NDX TO WZ-VERTEX-COUNT
021300     COMPUTE WS-LAT-DIFF =
021400         WZ-VERT-LAT (1) - WZ-VERT-LAT (WZ-VERTEX-NDX)
021500     COMPUTE WS-LON-DIFF =
021600         WZ-VERT-LON (1) - WZ-VERT-LON (WZ-VERTEX-NDX)
021700     IF WS-LAT-DIFF < 0
021800         MULTIPLY WS-LAT-DIFF BY -1 GIVING WS-LAT-DIFF
021900     END-IF
022000     IF WS-LON-DIFF < 0
022100         MULTIPLY WS-LON-DIFF BY -1 GIVING WS-LON-DIFF
022200     END-IF
022300     IF WS-LAT-DIFF NOT < WS-EPSILON-DEGREES
022400        OR WS-LON-DIFF NOT < WS-EPSILON-DEGREES
022500         SET RING-NEEDS-CLOSING TO TRUE
022600     END-IF
022700
022900     IF RING-NEEDS-CLOSING AND WZ-VERTEX-COUNT < 30
023000         ADD 1 TO WZ-VERTEX-COUNT
023100         SET WZ-VERTEX-NDX TO WZ-VERTEX-COUNT
023200         MOVE WZ-VERT-LAT (1) TO WZ-VERT-LAT (WZ-VERTEX-NDX)
023300         MOVE WZ-VERT-LON (1) TO WZ-VERT-LON (WZ-VERTEX-NDX)
023400     END-IF
023500     .
023550 CLOSE-ZONE-RING-EXIT.
023560     EXIT.
023600
023700 FIN-PGM.
023800     STOP RUN.
023900******************************************************************
