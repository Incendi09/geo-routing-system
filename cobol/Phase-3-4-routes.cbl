000100******************************************************************
000200* Author:        Rene Jalabert
000300* Installation:  EVAC-ROUTING BATCH SYSTEM
000400* Date-Written:  26/03/1987
000500* Date-Compiled:
000600* Security:      UNCLASSIFIED
000700******************************************************************
000800* 4-ROUTES  --  route request driver and run summary.
000900*
001000* Opens the node/edge work files built by 3-GRAPH, loads them
001100* into working storage, then reads route requests from ROUTEREQ
001200* one at a time: validates the coordinates, snaps start and end
001300* to the nearest graph node, runs Dijkstra's algorithm over the
001400* effective (hazard-weighted) cost, and writes a result record
001500* plus one path-detail record per node of the finished route.
001600* A run summary is written to RUNRPT when the request file is
001700* exhausted.  UPSI-0 turns on the optional per-request echo
001800* lines in the report, same switch this shop uses to gate extra
001900* SYSOUT in other jobs without a recompile.
002000*
002100* Change Log
002200* ---------- -------- ------------------------------------------
002300* 26/03/1987 RJ       Initial version - single route per pass.    RT001   
002400* 03/05/1988 RJ       Added FILE STATUS checks on the work files  RT002   
002500*                     so a short load step degrades to an empty   RT002   
002600*                     graph instead of abending (PR-131).         RT002   
002700* 21/02/1992 KR       Dijkstra rewritten as settle/relax with a   RT003   
002800*                     linear "smallest unsettled" scan - the      RT003   
002900*                     priority-queue routine this shop used to    RT003   
003000*                     borrow from the mainframe library is not    RT003   
003100*                     licensed for this job class.                RT003   
003200* 16/10/1995 FXM      Added UPSI-0 echo-line switch to the run    RT004   
003300*                     report per operations request.              RT004   
003400* 09/12/1998 KR       Y2K sweep - WS-SYS-YY is a 2-digit window   RT005   
003500*                     field, display only, no stored comparison.  RT005   
003600* 14/07/2001 RJ       Avoided-segment count floored at zero when  RT006   
003700*                     the considered count undercounts a path     RT006   
003800*                     that revisits an edge (PR-247).             RT006   
003900******************************************************************
004000 IDENTIFICATION DIVISION.
004100 PROGRAM-ID. 4-ROUTES.
004200 AUTHOR. RENE JALABERT.
004300 INSTALLATION. EVAC-ROUTING BATCH SYSTEM.
004400 DATE-WRITTEN. 03/26/87.
004500 DATE-COMPILED.
004600 SECURITY. UNCLASSIFIED.
004700******************************************************************
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM
005200     UPSI-0 ON STATUS IS ECHO-ON
005300            OFF STATUS IS ECHO-OFF.
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600
005700*    Phase-3-file (built by 3-GRAPH)
005800     SELECT  NODEWK-FILE ASSIGN TO NODEWK
005900         ORGANIZATION IS LINE SEQUENTIAL
006000         FILE STATUS IS WS-NODEWK-STATUS.
006100
006200     SELECT  EDGEWK-FILE ASSIGN TO EDGEWK
006300         ORGANIZATION IS LINE SEQUENTIAL
006400         FILE STATUS IS WS-EDGEWK-STATUS.
006500
006600*    Phase-2-file (built by 2-HAZARDS - read here only to
006700*    pick up the zone count for the run report)
006800     SELECT  ZONEWK-FILE ASSIGN TO ZONEWK
006900         ORGANIZATION IS LINE SEQUENTIAL
007000         FILE STATUS IS WS-ZONEWK-STATUS.
007100
007200*    Phase-4-file
007300     SELECT  ROUTEREQ-FILE ASSIGN TO ROUTEREQ
007400         ORGANIZATION IS LINE SEQUENTIAL
007500         FILE STATUS IS WS-ROUTEREQ-STATUS.
007600
007700*    Phase-4-return
007800     SELECT  ROUTEOUT-FILE ASSIGN TO ROUTEOUT
007900         ORGANIZATION IS LINE SEQUENTIAL.
008000
008100     SELECT  ROUTPATH-FILE ASSIGN TO ROUTPATH
008200         ORGANIZATION IS LINE SEQUENTIAL.
008300
008400     SELECT  RUNRPT-FILE ASSIGN TO RUNRPT
008500         ORGANIZATION IS LINE SEQUENTIAL.
008600
008700******************************************************************
008800 DATA DIVISION.
008900 FILE SECTION.
009000
009100*    Phase-3-file
009200 FD  NODEWK-FILE.
009300 01  NODEWK-RECORD.
009400     05  NW-NODE-ID                  PIC X(15).
009500     05  NW-NODE-LAT                 PIC S9(03)V9(06)
009600                                      SIGN LEADING SEPARATE.
009700     05  NW-NODE-LON                 PIC S9(03)V9(06)
009800                                      SIGN LEADING SEPARATE.
009900     05  FILLER                      PIC X(05).
010000 01  NODEWK-RECORD-X REDEFINES NODEWK-RECORD
010100                                     PIC X(40).
010200
010300 FD  EDGEWK-FILE.
010400 01  EDGEWK-RECORD.
010500     05  EW-FROM-NODE-ID             PIC X(15).
010600     05  EW-TO-NODE-ID               PIC X(15).
010700     05  EW-DISTANCE-M               PIC 9(07)V99.
010800     05  EW-HAZARD-FLAG              PIC X(01).
010900     05  EW-MULTIPLIER               PIC 9(02)V9(01).
011000     05  FILLER                      PIC X(09).
011100 01  EDGEWK-RECORD-X REDEFINES EDGEWK-RECORD
011200                                     PIC X(52).
011300
011400*    Phase-2-file
011500 FD  ZONEWK-FILE.
011600 01  ZONEWK-RECORD.
011700     05  ZW-ZONE-ID                  PIC X(06).
011800     05  ZW-VERTEX-COUNT             PIC 9(04).
011900     05  ZW-VERTEX-TABLE OCCURS 30 TIMES.
012000         10  ZW-VERT-LAT             PIC S9(03)V9(06)
012100                                      SIGN LEADING SEPARATE.
012200         10  ZW-VERT-LON             PIC S9(03)V9(06)
012300                                      SIGN LEADING SEPARATE.
012400     05  FILLER                      PIC X(04).
012500 01  ZONEWK-RECORD-X REDEFINES ZONEWK-RECORD
012600                                     PIC X(610).
012700
012800*    Phase-4-file
012900 FD  ROUTEREQ-FILE.
013000 01  ROUTEREQ-RECORD.
013100     05  RQ-REQ-ID                   PIC X(08).
013200     05  RQ-START-LAT                PIC S9(03)V9(06)
013300                                      SIGN LEADING SEPARATE.
013400     05  RQ-START-LON                PIC S9(03)V9(06)
013500                                      SIGN LEADING SEPARATE.
013600     05  RQ-END-LAT                  PIC S9(03)V9(06)
013700                                      SIGN LEADING SEPARATE.
013800     05  RQ-END-LON                  PIC S9(03)V9(06)
013900                                      SIGN LEADING SEPARATE.
014000     05  FILLER                      PIC X(12).
014100
014200*    Phase-4-return
014300 FD  ROUTEOUT-FILE.
014400 01  ROUTEOUT-RECORD.
014500     05  OUT-REQ-ID                  PIC X(08).
014600     05  OUT-STATUS                  PIC X(02).
014700     05  OUT-TOTAL-DIST-M            PIC 9(07)V99.
014800     05  OUT-DIST-KM                 PIC 9(05)V99.
014900     05  OUT-NODE-COUNT              PIC 9(05).
015000     05  OUT-HAZARD-TRAVERSED        PIC 9(05).
015100     05  OUT-HAZARD-AVOIDED          PIC 9(05).
015200     05  OUT-RISK-SCORE              PIC 9V9(04).
015300     05  OUT-MESSAGE                 PIC X(70).
015400     05  FILLER                      PIC X(04).
015500
015600 FD  ROUTPATH-FILE.
015700 01  ROUTPATH-RECORD.
015800     05  PATH-REQ-ID                 PIC X(08).
015900     05  PATH-SEQ                    PIC 9(04).
016000     05  PATH-LAT                    PIC S9(03)V9(06)
016100                                      SIGN LEADING SEPARATE.
016200     05  PATH-LON                    PIC S9(03)V9(06)
016300                                      SIGN LEADING SEPARATE.
016400     05  FILLER                      PIC X(08).
016500
016600 FD  RUNRPT-FILE.
016700 01  RUNRPT-RECORD                   PIC X(132).
016800
016900******************************************************************
017000 WORKING-STORAGE SECTION.
017100
017200 77  WS-NODEWK-STATUS            PIC X(02) VALUE SPACES.
017225     88  NODEWK-OK                        VALUE '00'.
017250 77  WS-EDGEWK-STATUS            PIC X(02) VALUE SPACES.
017275     88  EDGEWK-OK                        VALUE '00'.
017300 77  WS-ZONEWK-STATUS            PIC X(02) VALUE SPACES.
017325     88  ZONEWK-OK                        VALUE '00'.
017350 77  WS-ROUTEREQ-STATUS          PIC X(02) VALUE SPACES.
017375     88  ROUTEREQ-OK                      VALUE '00'.
018200
018300 01  WS-EOF-MANAGER.
018400     05  FIN-ENREG                   PIC X(01) VALUE SPACE.
018500         88  FF                                VALUE HIGH-VALUE.
018600     05  WS-NODE-EOF-FLAG            PIC X(01) VALUE SPACE.
018700         88  NODE-FF                           VALUE HIGH-VALUE.
018800     05  WS-EDGE-EOF-FLAG            PIC X(01) VALUE SPACE.
018900         88  EDGE-FF                           VALUE HIGH-VALUE.
019000     05  WS-ZONE-EOF-FLAG            PIC X(01) VALUE SPACE.
019100         88  ZONE-FF                           VALUE HIGH-VALUE.
019200     05  FILLER                      PIC X(04) VALUE SPACES.
019300
019400*===============================================================*
019500*    NODE AND EDGE TABLES - loaded from 3-GRAPH's work files
019600*===============================================================*
019700 01  WS-NODE-TABLE-MANAGER.
019800     05  WS-NODE-COUNT               PIC S9(05) COMP VALUE 0.
019900     05  WS-NODE-TABLE OCCURS 500 TIMES
020000                       INDEXED BY WS-NODE-NDX.
020100         10  WNT-NODE-ID             PIC X(15).
020200         10  WNT-NODE-LAT            PIC S9(03)V9(06).
020300         10  WNT-NODE-LON            PIC S9(03)V9(06).
020400     05  FILLER                      PIC X(04) VALUE SPACES.
020500
020600 01  WS-EDGE-TABLE-MANAGER.
020700     05  WS-EDGE-COUNT               PIC S9(05) COMP VALUE 0.
020800     05  WS-EDGE-TABLE OCCURS 1000 TIMES
020900                       INDEXED BY WS-EDGE-NDX.
021000         10  WET-FROM-NDX            PIC S9(05) COMP.
021100         10  WET-TO-NDX              PIC S9(05) COMP.
021200         10  WET-DISTANCE-M          PIC 9(07)V99.
021300         10  WET-HAZARD-FLAG         PIC X(01).
021400             88  WET-IS-HAZARDOUS              VALUE 'Y'.
021500         10  WET-EFFECTIVE-COST      PIC S9(08)V99 COMP.
021600     05  FILLER                      PIC X(04) VALUE SPACES.
021700
021800 01  WS-ZONE-COUNT-LOADED            PIC S9(05) COMP VALUE 0.
021900
022000*===============================================================*
022100*    DIJKSTRA WORK TABLE - one entry per graph node
022200*===============================================================*
022300 01  WS-DIJKSTRA-TABLE-MANAGER.
022400     05  WS-DIJKSTRA-TABLE OCCURS 500 TIMES
022500                       INDEXED BY WS-DK-NDX WS-DK-TO-NDX.
022600         10  DK-SETTLED-FLAG         PIC X(01).
022700             88  DK-SETTLED                    VALUE 'Y'.
022800         10  DK-BEST-COST            PIC S9(09)V99 COMP.
022900         10  DK-PREDECESSOR-NDX      PIC S9(05) COMP.
023000         10  DK-PREDECESSOR-EDGE-NDX PIC S9(05) COMP.
023100     05  FILLER                      PIC X(04) VALUE SPACES.
023200
023300 01  WS-ROUTE-SEARCH-MANAGER.
023400     05  WS-INFINITY-COST            PIC S9(09)V99 COMP
023500                             VALUE 999999999.99.
023600     05  WS-NEXT-NODE-NDX            PIC S9(05) COMP VALUE 0.
023700     05  WS-BEST-SCAN-COST           PIC S9(09)V99 COMP.
023800     05  WS-CANDIDATE-COST           PIC S9(09)V99 COMP.
023900     05  WS-ROUTE-FOUND-FLAG         PIC X(01) VALUE 'N'.
024000         88  ROUTE-FOUND                       VALUE 'Y'.
024100     05  WS-DIJKSTRA-DONE-FLAG       PIC X(01) VALUE 'N'.
024200         88  DIJKSTRA-DONE                     VALUE 'Y'.
024300     05  WS-START-NODE-NDX           PIC S9(05) COMP VALUE 0.
024400     05  WS-END-NODE-NDX             PIC S9(05) COMP VALUE 0.
024500     05  WS-HAZARD-CONSIDERED-COUNT  PIC S9(05) COMP VALUE 0.
024600     05  FILLER                      PIC X(04) VALUE SPACES.
024700
024800*===============================================================*
024900*    PATH RECONSTRUCTION TABLE
025000*===============================================================*
025100 01  WS-PATH-TABLE-MANAGER.
025200     05  WS-PATH-COUNT               PIC S9(05) COMP VALUE 0.
025300     05  WS-PATH-TABLE OCCURS 500 TIMES
025400                       PIC S9(05) COMP.
025500     05  WS-EDGE-ON-PATH-TABLE OCCURS 500 TIMES
025600                       PIC S9(05) COMP.
025700     05  FILLER                      PIC X(04) VALUE SPACES.
025800
025900 01  WS-ROUTE-METADATA.
026000     05  WS-TOTAL-DIST-M             PIC S9(07)V99.
026100     05  WS-DIST-KM                  PIC S9(05)V99.
026200     05  WS-EDGES-ON-PATH            PIC S9(05) COMP.
026300     05  WS-HAZARD-TRAVERSED-COUNT   PIC S9(05) COMP VALUE 0.
026400     05  WS-HAZARD-AVOIDED-COUNT     PIC S9(05) COMP VALUE 0.
026500     05  WS-RISK-SCORE               PIC S9(01)V9(04).
026600     05  FILLER                      PIC X(04) VALUE SPACES.
026700
026800*===============================================================*
026900*    REQUEST VALIDATION AND SNAP WORK AREA
027000*===============================================================*
027050 77  WS-SUBSCRIPT                PIC S9(05) COMP.
027100 01  WS-REQUEST-WORK-AREA.
027200     05  WS-REQUEST-VALID-FLAG       PIC X(01) VALUE 'Y'.
027300         88  REQUEST-VALID                     VALUE 'Y'.
027400     05  WS-VALIDATION-MSG           PIC X(70) VALUE SPACES.
027500     05  WS-SNAP-LAT                 PIC S9(03)V9(06).
027600     05  WS-SNAP-LON                 PIC S9(03)V9(06).
027700     05  WS-SNAP-BEST-NDX            PIC S9(05) COMP VALUE 0.
027800     05  WS-SNAP-BEST-DIST           PIC S9(07)V99
027900                             VALUE 9999999.
028000     05  WS-START-SNAP-DIST          PIC S9(07)V99.
028100     05  WS-END-SNAP-DIST            PIC S9(07)V99.
028200     05  WS-OUT-STATUS               PIC X(02) VALUE SPACES.
028300     05  WS-OUT-MESSAGE              PIC X(70) VALUE SPACES.
028500     05  FILLER                      PIC X(08) VALUE SPACES.
028600
028700*===============================================================*
028800*    CONTROL TOTALS
028900*===============================================================*
029000 01  WS-CONTROL-TOTALS.
029100     05  WS-REQ-READ-COUNT           PIC S9(05) COMP VALUE 0.
029200     05  WS-REQ-OK-COUNT             PIC S9(05) COMP VALUE 0.
029300     05  WS-REQ-INVALID-COUNT        PIC S9(05) COMP VALUE 0.
029400     05  WS-REQ-NOROUTE-COUNT        PIC S9(05) COMP VALUE 0.
029500     05  WS-TOTAL-OK-DIST-KM         PIC S9(07)V99 VALUE 0.
029600     05  FILLER                      PIC X(04) VALUE SPACES.
029700
029800*===============================================================*
029900*    MATH WORK AREA - no intrinsic FUNCTION on this compiler
030000*===============================================================*
030100 01  WS-MATH-WORK-AREA.
030200     05  WS-PI                       PIC S9(01)V9(13)
030300                             VALUE 3.1415926535898.
030400     05  WS-DEG-TO-RAD               PIC S9(01)V9(13).
030500     05  WS-ANGLE-RADIANS            PIC S9(03)V9(13).
030600     05  WS-ANGLE-SQUARED            PIC S9(05)V9(13).
030700     05  WS-SERIES-TERM              PIC S9(05)V9(13).
030800     05  WS-SERIES-SUM               PIC S9(05)V9(13).
030900     05  WS-TERM-INDEX               PIC S9(02) COMP.
031000     05  WS-SIN-RESULT               PIC S9(01)V9(13).
031100     05  WS-COS-RESULT               PIC S9(01)V9(13).
031200     05  WS-SQRT-X                   PIC S9(05)V9(13).
031300     05  WS-SQRT-GUESS               PIC S9(05)V9(13).
031400     05  WS-SQRT-NDX                 PIC S9(02) COMP.
031500     05  WS-ATAN-ARG                 PIC S9(05)V9(13).
031600     05  WS-ATAN-RECIPROCAL          PIC X(01) VALUE 'N'.
031700         88  ATAN-ARG-OVER-ONE                 VALUE 'Y'.
031800     05  WS-ATAN-ARG-SQ              PIC S9(05)V9(13).
031900     05  WS-ATAN-RESULT              PIC S9(01)V9(13).
032000     05  FILLER                      PIC X(04) VALUE SPACES.
032100
032200 01  WS-HAVERSINE-WORK.
032300     05  WH-LAT1                     PIC S9(03)V9(06).
032400     05  WH-LON1                     PIC S9(03)V9(06).
032500     05  WH-LAT2                     PIC S9(03)V9(06).
032600     05  WH-LON2                     PIC S9(03)V9(06).
032700     05  WH-DELTA-LAT                PIC S9(03)V9(06).
032800     05  WH-DELTA-LON                PIC S9(03)V9(06).
032900     05  WH-SIN-HALF-DLAT            PIC S9(01)V9(13).
033000     05  WH-SIN-HALF-DLON            PIC S9(01)V9(13).
033100     05  WH-COS-LAT1                 PIC S9(01)V9(13).
033200     05  WH-COS-LAT2                 PIC S9(01)V9(13).
033300     05  WH-A-VALUE                  PIC S9(01)V9(13).
033400     05  WH-SQRT-A                   PIC S9(01)V9(13).
033500     05  WH-SQRT-1-MINUS-A           PIC S9(01)V9(13).
033600     05  WH-C-VALUE                  PIC S9(01)V9(13).
033700     05  WH-EARTH-RADIUS-M           PIC 9(07) VALUE 6371000.
033800     05  WH-DISTANCE-M               PIC 9(07)V99.
033900     05  FILLER                      PIC X(04) VALUE SPACES.
034000
034100*===============================================================*
034200*    RUN REPORT LAYOUT
034300*===============================================================*
034400 01  WS-SYSTEM-DATE.
034500     05  WS-SYS-YY                   PIC 99.
034600     05  WS-SYS-MM                   PIC 99.
034700     05  WS-SYS-DD                   PIC 99.
034800     05  FILLER                      PIC X(02) VALUE SPACES.
034900
035000 01  RPT-AFFICHAGE.
035100     05  FILLER                      PIC X(01) VALUE SPACE.
035200     05  RPT-TITLE-LINE.
035300         10  FILLER PIC X(10) VALUE '4-ROUTES  '.
035400         10  FILLER PIC X(33)
035500             VALUE 'EVACUATION ROUTING RUN SUMMARY  '.
035600         10  FILLER PIC X(06) VALUE 'DATE: '.
035700         10  RPT-RUN-DATE PIC X(08).
035800
035900     05  RPT-STATS-LINE-1.
036000         10  FILLER PIC X(18) VALUE 'NODES LOADED .....'.
036100         10  RPT-NODE-COUNT-OUT PIC ZZZZ9.
036200
036300     05  RPT-STATS-LINE-2.
036400         10  FILLER PIC X(18) VALUE 'EDGES BUILT ......'.
036500         10  RPT-EDGE-COUNT-OUT PIC ZZZZ9.
036600
036700     05  RPT-STATS-LINE-3.
036800         10  FILLER PIC X(18) VALUE 'HAZARDOUS EDGES ..'.
036900         10  RPT-HAZ-EDGE-COUNT-OUT PIC ZZZZ9.
037000
037100     05  RPT-STATS-LINE-4.
037200         10  FILLER PIC X(18) VALUE 'FLOOD ZONES ......'.
037300         10  RPT-ZONE-COUNT-OUT PIC ZZZZ9.
037400
037500     05  RPT-DETAIL-HEADING
037600             PIC X(32)
037700             VALUE 'REQ-ID   ST   DIST-KM    RISK'.
037800
037900     05  RPT-DETAIL-LINE.
038000         10  RPT-DET-REQ-ID PIC X(08).
038100         10  FILLER PIC X(03) VALUE SPACES.
038200         10  RPT-DET-STATUS PIC X(02).
038300         10  FILLER PIC X(03) VALUE SPACES.
038400         10  RPT-DET-DIST-KM PIC ZZZZ9.99.
038500         10  FILLER PIC X(03) VALUE SPACES.
038600         10  RPT-DET-RISK PIC 9.9999.
038700
038800     05  RPT-TOTALS-LINE-1.
038900         10  FILLER PIC X(20) VALUE 'REQUESTS READ .......'.
039000         10  RPT-REQ-READ-OUT PIC ZZZZ9.
039100
039200     05  RPT-TOTALS-LINE-2.
039300         10  FILLER PIC X(20) VALUE 'ROUTED OK ...........'.
039400         10  RPT-REQ-OK-OUT PIC ZZZZ9.
039500
039600     05  RPT-TOTALS-LINE-3.
039700         10  FILLER PIC X(20) VALUE 'INVALID INPUT .......'.
039800         10  RPT-REQ-INVALID-OUT PIC ZZZZ9.
039900
040000     05  RPT-TOTALS-LINE-4.
040100         10  FILLER PIC X(20) VALUE 'NO ROUTE FOUND ......'.
040200         10  RPT-REQ-NOROUTE-OUT PIC ZZZZ9.
040300
040400     05  RPT-TOTALS-LINE-5.
040500         10  FILLER PIC X(20) VALUE 'TOTAL OK DIST (KM) ..'.
040600         10  RPT-TOTAL-OK-DIST-OUT PIC ZZZZZ9.99.
040700
040800******************************************************************
040900 PROCEDURE DIVISION.
041000 MAIN-PROCEDURE.
041100
041200     PERFORM LOAD-NODE-TABLE
041300     PERFORM LOAD-EDGE-TABLE
041400     PERFORM LOAD-ZONE-COUNT
041500
041600     OPEN INPUT ROUTEREQ-FILE
041700     OPEN OUTPUT ROUTEOUT-FILE ROUTPATH-FILE RUNRPT-FILE
041800
041900     PERFORM WRITE-REPORT-HEADER
042000
042100     IF ROUTEREQ-OK
042200         PERFORM READ-ROUTEREQ-RECORD
042300         PERFORM PROCESS-ROUTE-REQUEST UNTIL FF
042400     ELSE
042500         DISPLAY '4-ROUTES: ROUTEREQ NOT FOUND, NO REQUESTS'
042600     END-IF
042700
042800     PERFORM WRITE-CONTROL-TOTALS
042900
043000     DISPLAY '4-ROUTES: REQUESTS READ ' WS-REQ-READ-COUNT
043100             ' OK ' WS-REQ-OK-COUNT
043200             ' INVALID ' WS-REQ-INVALID-COUNT
043300             ' NO-ROUTE ' WS-REQ-NOROUTE-COUNT
043400
043500     CLOSE ROUTEREQ-FILE ROUTEOUT-FILE ROUTPATH-FILE
043600           RUNRPT-FILE
043700     PERFORM FIN-PGM
043800     .
043900
044000*===============================================================*
044100*    WORK FILE LOAD - NODES
044200*===============================================================*
044300 LOAD-NODE-TABLE.
044400
044500     OPEN INPUT NODEWK-FILE
044600     IF NODEWK-OK
044700         PERFORM READ-NODEWK-RECORD
044800         PERFORM STORE-NODE-ENTRY THRU STORE-NODE-ENTRY-EXIT
044810             UNTIL NODE-FF
044900         CLOSE NODEWK-FILE
045000     ELSE
045100         DISPLAY '4-ROUTES: NODEWK NOT FOUND, EMPTY GRAPH'
045200     END-IF
045300     .
045400
045500 READ-NODEWK-RECORD.
045600
045700     READ NODEWK-FILE
045800         AT END
045900             SET NODE-FF TO TRUE
046000     END-READ
046100     .
046200
046300 STORE-NODE-ENTRY.
046400
046450*    Table full - this shop's node table is sized for 500
046460*    entries per run; skip the store and read on past it.
046500     IF WS-NODE-COUNT NOT < 500
046510         GO TO STORE-NODE-ENTRY-READ-NEXT
046520     END-IF
046600     ADD 1 TO WS-NODE-COUNT
046700     SET WS-NODE-NDX TO WS-NODE-COUNT
046800     MOVE NW-NODE-ID TO WNT-NODE-ID (WS-NODE-NDX)
046900     MOVE NW-NODE-LAT TO WNT-NODE-LAT (WS-NODE-NDX)
047000     MOVE NW-NODE-LON TO WNT-NODE-LON (WS-NODE-NDX)
047200
047250 STORE-NODE-ENTRY-READ-NEXT.
047300     PERFORM READ-NODEWK-RECORD
047400     .
047450 STORE-NODE-ENTRY-EXIT.
047460     EXIT.
047500
047600*===============================================================*
047700*    WORK FILE LOAD - EDGES
047800*===============================================================*
047900 LOAD-EDGE-TABLE.
048000
048100     OPEN INPUT EDGEWK-FILE
048200     IF EDGEWK-OK
048300         PERFORM READ-EDGEWK-RECORD
048400         PERFORM STORE-EDGE-ENTRY UNTIL EDGE-FF
048500         CLOSE EDGEWK-FILE
048600     ELSE
048700         DISPLAY '4-ROUTES: EDGEWK NOT FOUND, NO EDGES'
048800     END-IF
048900     .
049000
049100 READ-EDGEWK-RECORD.
049200
049300     READ EDGEWK-FILE
049400         AT END
049500             SET EDGE-FF TO TRUE
049600     END-READ
049700     .
049800
049900 STORE-EDGE-ENTRY.
050000
050100     IF WS-EDGE-COUNT < 1000
050200         ADD 1 TO WS-EDGE-COUNT
050300         SET WS-EDGE-NDX TO WS-EDGE-COUNT
050400         MOVE 0 TO WET-FROM-NDX (WS-EDGE-NDX)
050500         MOVE 0 TO WET-TO-NDX (WS-EDGE-NDX)
050600         PERFORM FIND-EDGE-FROM-NODE
050700             VARYING WS-NODE-NDX FROM 1 BY 1
050800             UNTIL WS-NODE-NDX > WS-NODE-COUNT
050900                OR WET-FROM-NDX (WS-EDGE-NDX) NOT = 0
051000         PERFORM FIND-EDGE-TO-NODE
051100             VARYING WS-NODE-NDX FROM 1 BY 1
051200             UNTIL WS-NODE-NDX > WS-NODE-COUNT
051300                OR WET-TO-NDX (WS-EDGE-NDX) NOT = 0
051400         MOVE EW-DISTANCE-M TO WET-DISTANCE-M (WS-EDGE-NDX)
051500         MOVE EW-HAZARD-FLAG TO WET-HAZARD-FLAG (WS-EDGE-NDX)
051600         COMPUTE WET-EFFECTIVE-COST (WS-EDGE-NDX) ROUNDED =
051700             EW-DISTANCE-M * EW-MULTIPLIER
051800     END-IF
051900
052000     PERFORM READ-EDGEWK-RECORD
052100     .
052200
052300 FIND-EDGE-FROM-NODE.
052400
052500     IF WNT-NODE-ID (WS-NODE-NDX) = EW-FROM-NODE-ID
052600         SET WET-FROM-NDX (WS-EDGE-NDX) TO WS-NODE-NDX
052700     END-IF
052800     .
052900
053000 FIND-EDGE-TO-NODE.
053100
053200     IF WNT-NODE-ID (WS-NODE-NDX) = EW-TO-NODE-ID
053300         SET WET-TO-NDX (WS-EDGE-NDX) TO WS-NODE-NDX
053400     END-IF
053500     .
053600
053700*===============================================================*
053800*    WORK FILE LOAD - ZONE COUNT (FOR THE REPORT ONLY)
053900*===============================================================*
054000 LOAD-ZONE-COUNT.
054100
054200     OPEN INPUT ZONEWK-FILE
054300     IF ZONEWK-OK
054400         PERFORM READ-ZONEWK-RECORD
054500         PERFORM COUNT-ONE-ZONE UNTIL ZONE-FF
054600         CLOSE ZONEWK-FILE
054700     ELSE
054800         DISPLAY '4-ROUTES: ZONEWK NOT FOUND, ZERO ZONES'
054900     END-IF
055000     .
055100
055200 READ-ZONEWK-RECORD.
055300
055400     READ ZONEWK-FILE
055500         AT END
055600             SET ZONE-FF TO TRUE
055700     END-READ
055800     .
055900
056000 COUNT-ONE-ZONE.
056100
056200     ADD 1 TO WS-ZONE-COUNT-LOADED
056300     PERFORM READ-ZONEWK-RECORD
056400     .
056500
056600*===============================================================*
056700*    ROUTE REQUEST PROCESSING
056800*===============================================================*
056900 READ-ROUTEREQ-RECORD.
057000
057100     READ ROUTEREQ-FILE
057200         AT END
057300             SET FF TO TRUE
057400     END-READ
057500     .
057600
057700 PROCESS-ROUTE-REQUEST.
057800
057900     ADD 1 TO WS-REQ-READ-COUNT
058000     MOVE SPACES TO WS-OUT-STATUS
058100     MOVE SPACES TO WS-OUT-MESSAGE
058200     MOVE 0 TO WS-START-NODE-NDX
058300     MOVE 0 TO WS-END-NODE-NDX
058400
058500     PERFORM VALIDATE-REQUEST
058600
058700     IF REQUEST-VALID
058800         PERFORM SNAP-REQUEST-ENDPOINTS
058900     END-IF
059000
059100     EVALUATE TRUE
059200         WHEN NOT REQUEST-VALID
059300             MOVE 'IE' TO WS-OUT-STATUS
059400             MOVE WS-VALIDATION-MSG TO WS-OUT-MESSAGE
059500             ADD 1 TO WS-REQ-INVALID-COUNT
059600             PERFORM WRITE-ROUTE-OUTPUT-REJECT
059700
059800         WHEN WS-START-NODE-NDX = 0
059900            OR WS-START-SNAP-DIST > 500
060000             MOVE 'IE' TO WS-OUT-STATUS
060100             MOVE 'COORDINATE MORE THAN 500 M FROM ANY ROAD'
060200                 TO WS-OUT-MESSAGE
060300             ADD 1 TO WS-REQ-INVALID-COUNT
060400             PERFORM WRITE-ROUTE-OUTPUT-REJECT
060500
060600         WHEN WS-END-NODE-NDX = 0
060700            OR WS-END-SNAP-DIST > 500
060800             MOVE 'IE' TO WS-OUT-STATUS
060900             MOVE 'COORDINATE MORE THAN 500 M FROM ANY ROAD'
061000                 TO WS-OUT-MESSAGE
061100             ADD 1 TO WS-REQ-INVALID-COUNT
061200             PERFORM WRITE-ROUTE-OUTPUT-REJECT
061300
061400         WHEN WS-START-NODE-NDX = WS-END-NODE-NDX
061500             MOVE 'IE' TO WS-OUT-STATUS
061600             MOVE 'START AND END RESOLVE TO SAME ROAD NODE'
061700                 TO WS-OUT-MESSAGE
061800             ADD 1 TO WS-REQ-INVALID-COUNT
061900             PERFORM WRITE-ROUTE-OUTPUT-REJECT
062000
062100         WHEN OTHER
062200             MOVE 0 TO WS-HAZARD-CONSIDERED-COUNT
062300             PERFORM RUN-DIJKSTRA
062400             IF ROUTE-FOUND
062500                 PERFORM BUILD-PATH-RESULT
062600                 MOVE 'OK' TO WS-OUT-STATUS
062700                 ADD 1 TO WS-REQ-OK-COUNT
062800                 ADD WS-DIST-KM TO WS-TOTAL-OK-DIST-KM
062900                 PERFORM WRITE-ROUTE-OUTPUT-SUCCESS
063000                 PERFORM WRITE-ONE-PATH-DETAIL
063100                     VARYING WS-SUBSCRIPT FROM 1 BY 1
063200                     UNTIL WS-SUBSCRIPT > WS-PATH-COUNT
063300             ELSE
063400                 MOVE 'NR' TO WS-OUT-STATUS
063500                 MOVE 'NO ROUTE FOUND' TO WS-OUT-MESSAGE
063600                 ADD 1 TO WS-REQ-NOROUTE-COUNT
063700                 PERFORM WRITE-ROUTE-OUTPUT-REJECT
063800             END-IF
063900     END-EVALUATE
064000
064100     IF ECHO-ON
064200         PERFORM WRITE-DETAIL-LINE
064300     END-IF
064400
064500     PERFORM READ-ROUTEREQ-RECORD
064600     .
064700
064800 VALIDATE-REQUEST.
064900
065000     SET REQUEST-VALID TO TRUE
065100     MOVE SPACES TO WS-VALIDATION-MSG
065200
065300     IF RQ-START-LAT < -90 OR RQ-START-LAT > 90
065400         MOVE 'N' TO WS-REQUEST-VALID-FLAG
065500         MOVE 'START LATITUDE OUT OF RANGE' TO
065600              WS-VALIDATION-MSG
065700     END-IF
065800     IF RQ-START-LON < -180 OR RQ-START-LON > 180
065900         MOVE 'N' TO WS-REQUEST-VALID-FLAG
066000         MOVE 'START LONGITUDE OUT OF RANGE' TO
066100              WS-VALIDATION-MSG
066200     END-IF
066300     IF RQ-END-LAT < -90 OR RQ-END-LAT > 90
066400         MOVE 'N' TO WS-REQUEST-VALID-FLAG
066500         MOVE 'END LATITUDE OUT OF RANGE' TO
066600              WS-VALIDATION-MSG
066700     END-IF
066800     IF RQ-END-LON < -180 OR RQ-END-LON > 180
066900         MOVE 'N' TO WS-REQUEST-VALID-FLAG
067000         MOVE 'END LONGITUDE OUT OF RANGE' TO
067100              WS-VALIDATION-MSG
067200     END-IF
067300     .
067400
067500 SNAP-REQUEST-ENDPOINTS.
067600
067700     MOVE RQ-START-LAT TO WS-SNAP-LAT
067800     MOVE RQ-START-LON TO WS-SNAP-LON
067900     PERFORM SNAP-TO-NEAREST-NODE
068000     MOVE WS-SNAP-BEST-NDX TO WS-START-NODE-NDX
068100     MOVE WS-SNAP-BEST-DIST TO WS-START-SNAP-DIST
068200
068300     MOVE RQ-END-LAT TO WS-SNAP-LAT
068400     MOVE RQ-END-LON TO WS-SNAP-LON
068500     PERFORM SNAP-TO-NEAREST-NODE
068600     MOVE WS-SNAP-BEST-NDX TO WS-END-NODE-NDX
068700     MOVE WS-SNAP-BEST-DIST TO WS-END-SNAP-DIST
068800     .
068900
069000*    Linear scan, minimum Haversine distance - this shop's
069100*    standard "closest entry" idiom, no sorted index required.
069200 SNAP-TO-NEAREST-NODE.
069300
069400     MOVE 0 TO WS-SNAP-BEST-NDX
069500     MOVE 9999999 TO WS-SNAP-BEST-DIST
069600
069700     IF WS-NODE-COUNT > 0
069800         PERFORM SNAP-SCAN-ONE-NODE
069900             VARYING WS-NODE-NDX FROM 1 BY 1
070000             UNTIL WS-NODE-NDX > WS-NODE-COUNT
070100     END-IF
070200     .
070300
070400 SNAP-SCAN-ONE-NODE.
070500
070600     MOVE WS-SNAP-LAT TO WH-LAT1
070700     MOVE WS-SNAP-LON TO WH-LON1
070800     MOVE WNT-NODE-LAT (WS-NODE-NDX) TO WH-LAT2
070900     MOVE WNT-NODE-LON (WS-NODE-NDX) TO WH-LON2
071000     PERFORM HAVERSINE-DISTANCE
071100
071200     IF WH-DISTANCE-M < WS-SNAP-BEST-DIST
071300         MOVE WH-DISTANCE-M TO WS-SNAP-BEST-DIST
071400         SET WS-SNAP-BEST-NDX TO WS-NODE-NDX
071500     END-IF
071600     .
071700
071800*===============================================================*
071900*    DIJKSTRA - SETTLE / RELAX, LINEAR MINIMUM SCAN
072000*===============================================================*
072100 RUN-DIJKSTRA.
072200
072300     PERFORM INIT-DIJKSTRA-TABLE
072400         VARYING WS-DK-NDX FROM 1 BY 1
072500         UNTIL WS-DK-NDX > WS-NODE-COUNT
072600
072700     MOVE 0 TO DK-BEST-COST (WS-START-NODE-NDX)
072800     SET ROUTE-FOUND TO FALSE
072900     MOVE 'N' TO WS-DIJKSTRA-DONE-FLAG
073000
073100     PERFORM DIJKSTRA-ROUND UNTIL DIJKSTRA-DONE
073200     .
073300
073400 INIT-DIJKSTRA-TABLE.
073500
073600     MOVE 'N' TO DK-SETTLED-FLAG (WS-DK-NDX)
073700     MOVE WS-INFINITY-COST TO DK-BEST-COST (WS-DK-NDX)
073800     MOVE 0 TO DK-PREDECESSOR-NDX (WS-DK-NDX)
073900     MOVE 0 TO DK-PREDECESSOR-EDGE-NDX (WS-DK-NDX)
074000     .
074100
074200 DIJKSTRA-ROUND.
074300
074400     PERFORM SELECT-NEXT-NODE
074500
074600     IF WS-NEXT-NODE-NDX = 0
074700         SET DIJKSTRA-DONE TO TRUE
074800     ELSE
074900         SET WS-DK-NDX TO WS-NEXT-NODE-NDX
075000         SET DK-SETTLED (WS-DK-NDX) TO TRUE
075100         IF WS-NEXT-NODE-NDX = WS-END-NODE-NDX
075200             SET ROUTE-FOUND TO TRUE
075300             SET DIJKSTRA-DONE TO TRUE
075400         ELSE
075500             PERFORM RELAX-NODE-EDGES
075600         END-IF
075700     END-IF
075800     .
075900
076000 SELECT-NEXT-NODE.
076100
076200     MOVE 0 TO WS-NEXT-NODE-NDX
076300     MOVE WS-INFINITY-COST TO WS-BEST-SCAN-COST
076400     PERFORM SCAN-ONE-NODE-FOR-MIN
076500         VARYING WS-DK-NDX FROM 1 BY 1
076600         UNTIL WS-DK-NDX > WS-NODE-COUNT
076700     .
076800
076900 SCAN-ONE-NODE-FOR-MIN.
077000
077100     IF DK-SETTLED-FLAG (WS-DK-NDX) = 'N'
077200        AND DK-BEST-COST (WS-DK-NDX) < WS-BEST-SCAN-COST
077300         MOVE DK-BEST-COST (WS-DK-NDX) TO WS-BEST-SCAN-COST
077400         SET WS-NEXT-NODE-NDX TO WS-DK-NDX
077500     END-IF
077600     .
077700
077800 RELAX-NODE-EDGES.
077900
078000     PERFORM RELAX-ONE-EDGE
078100         VARYING WS-EDGE-NDX FROM 1 BY 1
078200         UNTIL WS-EDGE-NDX > WS-EDGE-COUNT
078300     .
078400
078500 RELAX-ONE-EDGE.
078600
078700     IF WET-FROM-NDX (WS-EDGE-NDX) = WS-NEXT-NODE-NDX
078800         SET WS-DK-TO-NDX TO WET-TO-NDX (WS-EDGE-NDX)
078900
079000         IF WET-IS-HAZARDOUS (WS-EDGE-NDX)
079100             ADD 1 TO WS-HAZARD-CONSIDERED-COUNT
079200         END-IF
079300
079400         IF DK-SETTLED-FLAG (WS-DK-TO-NDX) = 'N'
079500             COMPUTE WS-CANDIDATE-COST ROUNDED =
079600                 DK-BEST-COST (WS-NEXT-NODE-NDX)
079700                 + WET-EFFECTIVE-COST (WS-EDGE-NDX)
079800             IF WS-CANDIDATE-COST <
079900                DK-BEST-COST (WS-DK-TO-NDX)
080000                 MOVE WS-CANDIDATE-COST TO
080100                      DK-BEST-COST (WS-DK-TO-NDX)
080200                 MOVE WS-NEXT-NODE-NDX TO
080300                      DK-PREDECESSOR-NDX (WS-DK-TO-NDX)
080400                 MOVE WS-EDGE-NDX TO
080500                      DK-PREDECESSOR-EDGE-NDX (WS-DK-TO-NDX)
080600             END-IF
080700         END-IF
080800     END-IF
080900     .
081000
081100*===============================================================*
081200*    PATH RECONSTRUCTION AND ROUTE METADATA
081300*===============================================================*
081400 BUILD-PATH-RESULT.
081500
081600     MOVE 0 TO WS-PATH-COUNT
081700     SET WS-DK-NDX TO WS-END-NODE-NDX
081800
081900     PERFORM WALK-ONE-PREDECESSOR
082000         UNTIL WS-DK-NDX = 0
082100
082200     PERFORM REVERSE-PATH-TABLE
082300     PERFORM COMPUTE-ROUTE-METADATA
082400     .
082500
082600 WALK-ONE-PREDECESSOR.
082700
082800     ADD 1 TO WS-PATH-COUNT
082900     SET WS-PATH-TABLE (WS-PATH-COUNT) TO WS-DK-NDX
083000     MOVE DK-PREDECESSOR-EDGE-NDX (WS-DK-NDX) TO
083100          WS-EDGE-ON-PATH-TABLE (WS-PATH-COUNT)
083200     SET WS-SUBSCRIPT TO DK-PREDECESSOR-NDX (WS-DK-NDX)
083300     SET WS-DK-NDX TO WS-SUBSCRIPT
083400     .
083500
083600*    The walk above runs end-to-start; flip both parallel
083700*    tables in place so the path and the reports read start
083800*    to end, the order ROUTE-PATH-REC requires.
083900 REVERSE-PATH-TABLE.
084000
084100     IF WS-PATH-COUNT > 1
084200         PERFORM SWAP-ONE-PATH-PAIR
084300             VARYING WS-SUBSCRIPT FROM 1 BY 1
084400             UNTIL WS-SUBSCRIPT > (WS-PATH-COUNT / 2)
084500     END-IF
084600     .
084700
084800 SWAP-ONE-PATH-PAIR.
084900
085000     MOVE WS-PATH-TABLE (WS-SUBSCRIPT) TO WS-SNAP-BEST-NDX
085100     COMPUTE WS-START-NODE-NDX =
085200         WS-PATH-COUNT - WS-SUBSCRIPT + 1
085300
085400     MOVE WS-PATH-TABLE (WS-START-NODE-NDX) TO
085500          WS-PATH-TABLE (WS-SUBSCRIPT)
085600     MOVE WS-SNAP-BEST-NDX TO
085700          WS-PATH-TABLE (WS-START-NODE-NDX)
085800
085900     MOVE WS-EDGE-ON-PATH-TABLE (WS-SUBSCRIPT) TO
086000          WS-SNAP-BEST-NDX
086100     MOVE WS-EDGE-ON-PATH-TABLE (WS-START-NODE-NDX) TO
086200          WS-EDGE-ON-PATH-TABLE (WS-SUBSCRIPT)
086300     MOVE WS-SNAP-BEST-NDX TO
086400          WS-EDGE-ON-PATH-TABLE (WS-START-NODE-NDX)
086500     .
086600
086700 COMPUTE-ROUTE-METADATA.
086800
086900     MOVE 0 TO WS-TOTAL-DIST-M
087000     MOVE 0 TO WS-HAZARD-TRAVERSED-COUNT
087100
087200     IF WS-PATH-COUNT > 1
087300         PERFORM ACCUM-ONE-PATH-EDGE
087400             VARYING WS-SUBSCRIPT FROM 2 BY 1
087500             UNTIL WS-SUBSCRIPT > WS-PATH-COUNT
087600     END-IF
087700
087800     COMPUTE WS-EDGES-ON-PATH = WS-PATH-COUNT - 1
087900
088000     IF WS-EDGES-ON-PATH > 0
088100         COMPUTE WS-RISK-SCORE ROUNDED =
088200             WS-HAZARD-TRAVERSED-COUNT / WS-EDGES-ON-PATH
088300     ELSE
088400         MOVE 0 TO WS-RISK-SCORE
088500     END-IF
088600
088700     COMPUTE WS-HAZARD-AVOIDED-COUNT =
088800         WS-HAZARD-CONSIDERED-COUNT - WS-HAZARD-TRAVERSED-COUNT
088900     IF WS-HAZARD-AVOIDED-COUNT < 0
089000         MOVE 0 TO WS-HAZARD-AVOIDED-COUNT
089100     END-IF
089200
089300     COMPUTE WS-DIST-KM ROUNDED = WS-TOTAL-DIST-M / 1000
089400     .
089500
089600 ACCUM-ONE-PATH-EDGE.
089700
089800     SET WS-EDGE-NDX TO
089900         WS-EDGE-ON-PATH-TABLE (WS-SUBSCRIPT)
090000     ADD WET-DISTANCE-M (WS-EDGE-NDX) TO WS-TOTAL-DIST-M
090100     IF WET-IS-HAZARDOUS (WS-EDGE-NDX)
090200         ADD 1 TO WS-HAZARD-TRAVERSED-COUNT
090300     END-IF
090400     .
090500
090600*===============================================================*
090700*    HAVERSINE DISTANCE - R = 6 371 000 M
090800*===============================================================*
090900 HAVERSINE-DISTANCE.
091000
091100     COMPUTE WH-DELTA-LAT = WH-LAT2 - WH-LAT1
091200     COMPUTE WH-DELTA-LON = WH-LON2 - WH-LON1
091300
091400     MOVE WH-DELTA-LAT TO WS-ANGLE-RADIANS
091500     DIVIDE WS-ANGLE-RADIANS BY 2 GIVING WS-ANGLE-RADIANS
091600     PERFORM DEGREES-TO-RADIANS
091700     PERFORM COMPUTE-SIN-OF
091800     MOVE WS-SIN-RESULT TO WH-SIN-HALF-DLAT
091900
092000     MOVE WH-DELTA-LON TO WS-ANGLE-RADIANS
092100     DIVIDE WS-ANGLE-RADIANS BY 2 GIVING WS-ANGLE-RADIANS
092200     PERFORM DEGREES-TO-RADIANS
092300     PERFORM COMPUTE-SIN-OF
092400     MOVE WS-SIN-RESULT TO WH-SIN-HALF-DLON
092500
092600     MOVE WH-LAT1 TO WS-ANGLE-RADIANS
092700     PERFORM DEGREES-TO-RADIANS
092800     PERFORM COMPUTE-COS-OF
092900     MOVE WS-COS-RESULT TO WH-COS-LAT1
093000
093100     MOVE WH-LAT2 TO WS-ANGLE-RADIANS
093200     PERFORM DEGREES-TO-RADIANS
093300     PERFORM COMPUTE-COS-OF
093400     MOVE WS-COS-RESULT TO WH-COS-LAT2
093500
093600     COMPUTE WH-A-VALUE ROUNDED =
093700         (WH-SIN-HALF-DLAT * WH-SIN-HALF-DLAT)
093800         + (WH-COS-LAT1 * WH-COS-LAT2
093900            * WH-SIN-HALF-DLON * WH-SIN-HALF-DLON)
094000
094100     MOVE WH-A-VALUE TO WS-SQRT-X
094200     PERFORM COMPUTE-SQUARE-ROOT
094300     MOVE WS-SQRT-GUESS TO WH-SQRT-A
094400
094500     COMPUTE WS-SQRT-X ROUNDED = 1 - WH-A-VALUE
094600     PERFORM COMPUTE-SQUARE-ROOT
094700     MOVE WS-SQRT-GUESS TO WH-SQRT-1-MINUS-A
094800
094900     IF WH-SQRT-1-MINUS-A = 0
095000         COMPUTE WH-C-VALUE ROUNDED = WS-PI
095100     ELSE
095200         DIVIDE WH-SQRT-A BY WH-SQRT-1-MINUS-A
095300             GIVING WS-ATAN-ARG
095400         PERFORM COMPUTE-ARCTAN
095500         COMPUTE WH-C-VALUE ROUNDED = 2 * WS-ATAN-RESULT
095600     END-IF
095700
095800     COMPUTE WH-DISTANCE-M ROUNDED =
095900         WH-EARTH-RADIUS-M * WH-C-VALUE
096000     .
096100
096200*===============================================================*
096300*    LOCAL MATH LIBRARY - no FUNCTION verb on this compiler
096400*===============================================================*
096500 DEGREES-TO-RADIANS.
096600
096700     COMPUTE WS-DEG-TO-RAD ROUNDED = WS-PI / 180
096800     COMPUTE WS-ANGLE-RADIANS ROUNDED =
096900         WS-ANGLE-RADIANS * WS-DEG-TO-RAD
097000     .
097100
097200 COMPUTE-SIN-OF.
097300
097400     COMPUTE WS-ANGLE-SQUARED ROUNDED =
097500         WS-ANGLE-RADIANS * WS-ANGLE-RADIANS
097600     MOVE WS-ANGLE-RADIANS TO WS-SERIES-TERM
097700     MOVE WS-ANGLE-RADIANS TO WS-SERIES-SUM
097800     PERFORM ADD-SIN-SERIES-TERM
097900         VARYING WS-TERM-INDEX FROM 1 BY 1
098000         UNTIL WS-TERM-INDEX > 11
098100     MOVE WS-SERIES-SUM TO WS-SIN-RESULT
098200     .
098300
098400 ADD-SIN-SERIES-TERM.
098500
098600     COMPUTE WS-SERIES-TERM ROUNDED =
098700         WS-SERIES-TERM * WS-ANGLE-SQUARED * (-1)
098800         / ((2 * WS-TERM-INDEX) * ((2 * WS-TERM-INDEX) + 1))
098900     ADD WS-SERIES-TERM TO WS-SERIES-SUM
099000     .
099100
099200 COMPUTE-COS-OF.
099300
099400     COMPUTE WS-ANGLE-SQUARED ROUNDED =
099500         WS-ANGLE-RADIANS * WS-ANGLE-RADIANS
099600     MOVE 1 TO WS-SERIES-TERM
099700     MOVE 1 TO WS-SERIES-SUM
099800     PERFORM ADD-COS-SERIES-TERM
099900         VARYING WS-TERM-INDEX FROM 1 BY 1
100000         UNTIL WS-TERM-INDEX > 11
100100     MOVE WS-SERIES-SUM TO WS-COS-RESULT
100200     .
100300
100400 ADD-COS-SERIES-TERM.
100500
100600     COMPUTE WS-SERIES-TERM ROUNDED =
100700         WS-SERIES-TERM * WS-ANGLE-SQUARED * (-1)
100800         / (((2 * WS-TERM-INDEX) - 1) * (2 * WS-TERM-INDEX))
100900     ADD WS-SERIES-TERM TO WS-SERIES-SUM
101000     .
101100
101200 COMPUTE-SQUARE-ROOT.
101300
101400     IF WS-SQRT-X <= 0
101500         MOVE 0 TO WS-SQRT-GUESS
101600     ELSE
101700         COMPUTE WS-SQRT-GUESS ROUNDED = WS-SQRT-X / 2
101800         IF WS-SQRT-GUESS = 0
101900             MOVE 1 TO WS-SQRT-GUESS
102000         END-IF
102100         PERFORM REFINE-SQUARE-ROOT
102200             VARYING WS-SQRT-NDX FROM 1 BY 1
102300             UNTIL WS-SQRT-NDX > 10
102400     END-IF
102500     .
102600
102700 REFINE-SQUARE-ROOT.
102800
102900     COMPUTE WS-SQRT-GUESS ROUNDED =
103000         (WS-SQRT-GUESS + (WS-SQRT-X / WS-SQRT-GUESS)) / 2
103100     .
103200
103300 COMPUTE-ARCTAN.
103400
103500     IF WS-ATAN-ARG > 1
103600         SET ATAN-ARG-OVER-ONE TO TRUE
103700         DIVIDE 1 BY WS-ATAN-ARG GIVING WS-ATAN-ARG
103800     ELSE
103900         MOVE 'N' TO WS-ATAN-RECIPROCAL
104000     END-IF
104100
104200     COMPUTE WS-ATAN-ARG-SQ ROUNDED =
104300         WS-ATAN-ARG * WS-ATAN-ARG
104400
104500     COMPUTE WS-ATAN-RESULT ROUNDED =
104600         WS-ATAN-ARG *
104700         (0.9998660
104800         + WS-ATAN-ARG-SQ *
104900            (-0.3302995
105000            + WS-ATAN-ARG-SQ *
105100               (0.1801410
105200               + WS-ATAN-ARG-SQ *
105300                  (-0.0851330
105400                  + WS-ATAN-ARG-SQ * 0.0208351))))
105500
105600     IF ATAN-ARG-OVER-ONE
105700         COMPUTE WS-ATAN-RESULT ROUNDED =
105800             (WS-PI / 2) - WS-ATAN-RESULT
105900     END-IF
106000     .
106100
106200*===============================================================*
106300*    ROUTE OUTPUT AND PATH DETAIL WRITES
106400*===============================================================*
106500 WRITE-ROUTE-OUTPUT-REJECT.
106600
106700     MOVE RQ-REQ-ID TO OUT-REQ-ID
106800     MOVE WS-OUT-STATUS TO OUT-STATUS
106900     MOVE 0 TO OUT-TOTAL-DIST-M
107000     MOVE 0 TO OUT-DIST-KM
107100     MOVE 0 TO OUT-NODE-COUNT
107200     MOVE 0 TO OUT-HAZARD-TRAVERSED
107300     MOVE 0 TO OUT-HAZARD-AVOIDED
107400     MOVE 0 TO OUT-RISK-SCORE
107500     MOVE WS-OUT-MESSAGE TO OUT-MESSAGE
107600     WRITE ROUTEOUT-RECORD
107700     .
107800
107900 WRITE-ROUTE-OUTPUT-SUCCESS.
108000
108100     MOVE RQ-REQ-ID TO OUT-REQ-ID
108200     MOVE WS-OUT-STATUS TO OUT-STATUS
108300     MOVE WS-TOTAL-DIST-M TO OUT-TOTAL-DIST-M
108400     MOVE WS-DIST-KM TO OUT-DIST-KM
108500     MOVE WS-PATH-COUNT TO OUT-NODE-COUNT
108600     MOVE WS-HAZARD-TRAVERSED-COUNT TO OUT-HAZARD-TRAVERSED
108700     MOVE WS-HAZARD-AVOIDED-COUNT TO OUT-HAZARD-AVOIDED
108800     MOVE WS-RISK-SCORE TO OUT-RISK-SCORE
108900     MOVE SPACES TO OUT-MESSAGE
109000     WRITE ROUTEOUT-RECORD
109100     .
109200
109300 WRITE-ONE-PATH-DETAIL.
109400
109500     SET WS-DK-NDX TO WS-PATH-TABLE (WS-SUBSCRIPT)
109600     MOVE RQ-REQ-ID TO PATH-REQ-ID
109700     MOVE WS-SUBSCRIPT TO PATH-SEQ
109800     MOVE WNT-NODE-LAT (WS-DK-NDX) TO PATH-LAT
109900     MOVE WNT-NODE-LON (WS-DK-NDX) TO PATH-LON
110000     WRITE ROUTPATH-RECORD
110100     .
110200
110300*===============================================================*
110400*    RUN REPORT
110500*===============================================================*
110600 WRITE-REPORT-HEADER.
110700
110800     ACCEPT WS-SYSTEM-DATE FROM DATE
110900     STRING WS-SYS-MM '/' WS-SYS-DD '/' WS-SYS-YY
111000         DELIMITED BY SIZE INTO RPT-RUN-DATE
111100
111200     MOVE RPT-TITLE-LINE TO RUNRPT-RECORD
111300     WRITE RUNRPT-RECORD
111400
111500     MOVE WS-NODE-COUNT TO RPT-NODE-COUNT-OUT
111600     MOVE RPT-STATS-LINE-1 TO RUNRPT-RECORD
111700     WRITE RUNRPT-RECORD
111800
111900     MOVE WS-EDGE-COUNT TO RPT-EDGE-COUNT-OUT
112000     MOVE RPT-STATS-LINE-2 TO RUNRPT-RECORD
112100     WRITE RUNRPT-RECORD
112200
112300     PERFORM COUNT-HAZARD-EDGES
112400     MOVE RPT-STATS-LINE-3 TO RUNRPT-RECORD
112500     WRITE RUNRPT-RECORD
112600
112700     MOVE WS-ZONE-COUNT-LOADED TO RPT-ZONE-COUNT-OUT
112800     MOVE RPT-STATS-LINE-4 TO RUNRPT-RECORD
112900     WRITE RUNRPT-RECORD
113000
113100     IF ECHO-ON
113200         MOVE RPT-DETAIL-HEADING TO RUNRPT-RECORD
113300         WRITE RUNRPT-RECORD
113400     END-IF
113500     .
113600
113700 COUNT-HAZARD-EDGES.
113800
113900     MOVE 0 TO WS-HAZARD-CONSIDERED-COUNT
114000     IF WS-EDGE-COUNT > 0
114100         PERFORM COUNT-ONE-HAZARD-EDGE
114200             VARYING WS-EDGE-NDX FROM 1 BY 1
114300             UNTIL WS-EDGE-NDX > WS-EDGE-COUNT
114400     END-IF
114500     MOVE WS-HAZARD-CONSIDERED-COUNT TO
114600          RPT-HAZ-EDGE-COUNT-OUT
114700     MOVE 0 TO WS-HAZARD-CONSIDERED-COUNT
114800     .
114900
115000 COUNT-ONE-HAZARD-EDGE.
115100
115200     IF WET-IS-HAZARDOUS (WS-EDGE-NDX)
115300         ADD 1 TO WS-HAZARD-CONSIDERED-COUNT
115400     END-IF
115500     .
115600
115700 WRITE-DETAIL-LINE.
115800
115900     MOVE RQ-REQ-ID TO RPT-DET-REQ-ID
116000     MOVE WS-OUT-STATUS TO RPT-DET-STATUS
116100     IF WS-OUT-STATUS = 'OK'
116200         MOVE WS-DIST-KM TO RPT-DET-DIST-KM
116300         MOVE WS-RISK-SCORE TO RPT-DET-RISK
116400     ELSE
116500         MOVE 0 TO RPT-DET-DIST-KM
116600         MOVE 0 TO RPT-DET-RISK
116700     END-IF
116800     MOVE RPT-DETAIL-LINE TO RUNRPT-RECORD
116900     WRITE RUNRPT-RECORD
117000     .
117100
117200 WRITE-CONTROL-TOTALS.
117300
117400     MOVE WS-REQ-READ-COUNT TO RPT-REQ-READ-OUT
117500     MOVE RPT-TOTALS-LINE-1 TO RUNRPT-RECORD
117600     WRITE RUNRPT-RECORD
117700
117800     MOVE WS-REQ-OK-COUNT TO RPT-REQ-OK-OUT
117900     MOVE RPT-TOTALS-LINE-2 TO RUNRPT-RECORD
118000     WRITE RUNRPT-RECORD
118100
118200     MOVE WS-REQ-INVALID-COUNT TO RPT-REQ-INVALID-OUT
118300     MOVE RPT-TOTALS-LINE-3 TO RUNRPT-RECORD
118400     WRITE RUNRPT-RECORD
118500
118600     MOVE WS-REQ-NOROUTE-COUNT TO RPT-REQ-NOROUTE-OUT
118700     MOVE RPT-TOTALS-LINE-4 TO RUNRPT-RECORD
118800     WRITE RUNRPT-RECORD
118900
119000     MOVE WS-TOTAL-OK-DIST-KM TO RPT-TOTAL-OK-DIST-OUT
119100     MOVE RPT-TOTALS-LINE-5 TO RUNRPT-RECORD
119200     WRITE RUNRPT-RECORD
119300     .
119400
119500 FIN-PGM.
119600     STOP RUN.
119700******************************************************************
