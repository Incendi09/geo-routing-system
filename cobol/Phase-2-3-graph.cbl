000100******************************************************************
000200* Author:        Francois-Xavier Marcheix
000300* Installation:  EVAC-ROUTING BATCH SYSTEM
000400* Date-Written:  14/03/1986
000500* Date-Compiled:
000600* Security:      UNCLASSIFIED
000700******************************************************************
000800* 3-GRAPH  --  road network / hazard graph builder.
000900*
001000* Loads the zone-ring table built by 2-HAZARDS, then reads the
001100* road segment file ROADSEG.  For each segment it registers the
001200* start and end node (by node id, first occurrence wins),
001300* computes the great-circle distance between the two nodes, and
001400* tests whether the straight segment between them crosses a
001500* flood-zone polygon.  Two directed edges (forward and reverse)
001600* are built per segment, carrying the hazard multiplier.  The
001700* finished node and edge tables are dumped to NODEWK/EDGEWK for
001800* 4-ROUTES to load back into its own working storage.
001900*
002000* This shop has no intrinsic FUNCTION library on the batch
002100* compiler, so SIN/COS/ARCTAN/SQRT are carried as local
002200* paragraphs (Taylor series for SIN/COS, the Abramowitz &
002300* Stegun 4.4.49 rational approximation for ARCTAN, Newton-
002400* Raphson for SQRT).  The same four paragraphs are repeated,
002500* adapted, in 4-ROUTES - this shop does not keep a shared
002600* copybook of math routines.
002700*
002800* Change Log
002900* ---------- -------- ------------------------------------------
003000* 14/03/1986 FXM      Initial version - node/edge table build.    GR001   
003100* 14/06/1987 FXM      Added own SIN/COS/SQRT paragraphs; this     GR002   
003200*                     compiler does not carry FUNCTION verbs.     GR002   
003300* 30/01/1990 RJ       Added ARCTAN paragraph for the hazard       GR003   
003400*                     bearing check (PR-204).                     GR003   
003500* 22/08/1993 FXM      Segment-vs-ring intersection test added;    GR004   
003600*                     previously only endpoint-in-polygon was     GR004   
003700*                     checked and grazing segments were missed.   GR004   
003800* 17/03/1997 RJ       Widened EDGE-TABLE to 1000 entries after    GR005   
003900*                     the coastal-parish network overflowed it.   GR005   
004000* 09/12/1998 KR       Y2K sweep - no century math in this pgm.    GR006   
004100* 05/05/2004 RJ       Ignore zone rings with fewer than 3 true    GR007   
004200*                     vertices (degenerate ring, PR-266).         GR007   
004300******************************************************************
004400 IDENTIFICATION DIVISION.
004500 PROGRAM-ID. 3-GRAPH.
004600 AUTHOR. FRANCOIS-XAVIER MARCHEIX.
004700 INSTALLATION. EVAC-ROUTING BATCH SYSTEM.
004800 DATE-WRITTEN. 03/14/86.
004900 DATE-COMPILED.
005000 SECURITY. UNCLASSIFIED.
005100******************************************************************
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400 SPECIAL-NAMES.
005500     C01 IS TOP-OF-FORM
005600     CLASS COORD-SIGN-CLASS IS '+' '-'.
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900
006000*    Phase-2-file (built by 2-HAZARDS)
006100     SELECT  ZONEWK-FILE ASSIGN TO ZONEWK
006200         ORGANIZATION IS LINE SEQUENTIAL
006300         FILE STATUS IS WS-ZONEWK-STATUS.
006400
006500*    Phase-3-file - raw road segments, any order
006600     SELECT  ROADSEG-FILE ASSIGN TO ROADSEG
006700         ORGANIZATION IS LINE SEQUENTIAL
006800         FILE STATUS IS WS-ROADSEG-STATUS.
006900
007000*    Phase-3-return - finished graph tables
007100     SELECT  NODEWK-FILE ASSIGN TO NODEWK
007200         ORGANIZATION IS LINE SEQUENTIAL.
007300
007400     SELECT  EDGEWK-FILE ASSIGN TO EDGEWK
007500         ORGANIZATION IS LINE SEQUENTIAL.
007600
007700******************************************************************
007800 DATA DIVISION.
007900 FILE SECTION.
008000
008100*    Phase-2-file
008200 FD  ZONEWK-FILE.
008300 01  ZONEWK-RECORD.
008400     05  ZW-ZONE-ID                  PIC X(06).
008500     05  ZW-VERTEX-COUNT             PIC 9(04).
008600     05  ZW-VERTEX-TABLE OCCURS 30 TIMES.
008700         10  ZW-VERT-LAT             PIC S9(03)V9(06)
008800                                      SIGN LEADING SEPARATE.
008900         10  ZW-VERT-LON             PIC S9(03)V9(06)
009000                                      SIGN LEADING SEPARATE.
009100     05  FILLER                      PIC X(04).
009200
009300*    Phase-3-file
009400 FD  ROADSEG-FILE.
009500 01  ROADSEG-RECORD.
009600     05  RS-SEG-ID                   PIC X(06).
009700     05  RS-START-NODE-ID            PIC X(15).
009800     05  RS-START-LAT                PIC S9(03)V9(06)
009900                                      SIGN LEADING SEPARATE.
010000     05  RS-START-LON                PIC S9(03)V9(06)
010100                                      SIGN LEADING SEPARATE.
010200     05  RS-END-NODE-ID              PIC X(15).
010300     05  RS-END-LAT                  PIC S9(03)V9(06)
010400                                      SIGN LEADING SEPARATE.
010500     05  RS-END-LON                  PIC S9(03)V9(06)
010600                                      SIGN LEADING SEPARATE.
010700     05  FILLER                      PIC X(04).
010800*    alternate flat view used only to DISPLAY a raw segment
010900*    to SYSOUT when TEST-SEGMENT-HAZARD traps a bad polygon.
011000 01  ROADSEG-RECORD-X REDEFINES ROADSEG-RECORD
011100                                     PIC X(80).
011200
011300*    Phase-3-return
011400 FD  NODEWK-FILE.
011500 01  NODEWK-RECORD.
011600     05  NW-NODE-ID                  PIC X(15).
011700     05  NW-NODE-LAT                 PIC S9(03)V9(06)
011800                                      SIGN LEADING SEPARATE.
011900     05  NW-NODE-LON                 PIC S9(03)V9(06)
012000                                      SIGN LEADING SEPARATE.
012100     05  FILLER                      PIC X(05).
012200 01  NODEWK-RECORD-X REDEFINES NODEWK-RECORD
012300                                     PIC X(40).
012400
012500 FD  EDGEWK-FILE.
012600 01  EDGEWK-RECORD.
012700     05  EW-FROM-NODE-ID             PIC X(15).
012800     05  EW-TO-NODE-ID               PIC X(15).
012900     05  EW-DISTANCE-M               PIC 9(07)V99.
013000     05  EW-HAZARD-FLAG              PIC X(01).
013100         88  EW-HAZARDOUS                     VALUE 'Y'.
013200         88  EW-NOT-HAZARDOUS                 VALUE 'N'.
013300     05  EW-MULTIPLIER               PIC 9(02)V9(01).
013400     05  FILLER                      PIC X(09).
013500 01  EDGEWK-RECORD-X REDEFINES EDGEWK-RECORD
013600                                     PIC X(52).
013700
013800******************************************************************
013900 WORKING-STORAGE SECTION.
014000
014100 77  WS-ZONEWK-STATUS            PIC X(02) VALUE SPACES.
014200 77  WS-ROADSEG-STATUS           PIC X(02) VALUE SPACES.
014250     88  ROADSEG-OK                        VALUE '00'.
014600
014700 01  WS-EOF-MANAGER.
014800     05  FIN-ENREG                   PIC X(01) VALUE SPACE.
014900         88  FF                                VALUE HIGH-VALUE.
015000     05  FILLER                      PIC X(01) VALUE SPACE.
015100
015200*===============================================================*
015300*    ZONE TABLE - loaded once from ZONEWK
015400*===============================================================*
015500 01  WS-ZONE-TABLE-MANAGER.
015600     05  WS-ZONE-COUNT               PIC S9(04) COMP VALUE 0.
015700     05  WS-ZONE-TABLE OCCURS 50 TIMES
015800                       INDEXED BY WS-ZONE-NDX.
015900         10  WZT-ZONE-ID             PIC X(06).
016000         10  WZT-VERTEX-COUNT        PIC S9(04) COMP.
016100         10  WZT-VERTEX OCCURS 30 TIMES
016200                       INDEXED BY WS-VERT-NDX.
016300             15  WZT-VERT-LAT        PIC S9(03)V9(06).
016400             15  WZT-VERT-LON        PIC S9(03)V9(06).
016500     05  FILLER                      PIC X(04) VALUE SPACES.
016600
016700*===============================================================*
016800*    NODE AND EDGE TABLES
016900*===============================================================*
017000 01  WS-NODE-TABLE-MANAGER.
017100     05  WS-NODE-COUNT               PIC S9(05) COMP VALUE 0.
017200     05  WS-NODE-TABLE OCCURS 500 TIMES
017300                       INDEXED BY WS-NODE-NDX.
017400         10  WNT-NODE-ID             PIC X(15).
017500         10  WNT-NODE-LAT            PIC S9(03)V9(06).
017600         10  WNT-NODE-LON            PIC S9(03)V9(06).
017700     05  FILLER                      PIC X(04) VALUE SPACES.
017800
017900 01  WS-EDGE-TABLE-MANAGER.
018000     05  WS-EDGE-COUNT               PIC S9(05) COMP VALUE 0.
018100     05  WS-HAZARD-EDGE-COUNT        PIC S9(05) COMP VALUE 0.
018200     05  WS-EDGE-TABLE OCCURS 1000 TIMES
018300                       INDEXED BY WS-EDGE-NDX.
018400         10  WET-FROM-NODE-ID        PIC X(15).
018500         10  WET-TO-NODE-ID          PIC X(15).
018600         10  WET-DISTANCE-M          PIC 9(07)V99.
018700         10  WET-HAZARD-FLAG         PIC X(01).
018800         10  WET-MULTIPLIER          PIC 9(02)V9(01).
018900     05  FILLER                      PIC X(04) VALUE SPACES.
019000
019100*===============================================================*
019200*    MATH WORK AREA - no intrinsic FUNCTION on this compiler
019300*===============================================================*
019400 01  WS-MATH-WORK-AREA.
019500     05  WS-PI                       PIC S9(01)V9(13)
019600                             VALUE 3.1415926535898.
019700     05  WS-DEG-TO-RAD               PIC S9(01)V9(13).
019800     05  WS-ANGLE-RADIANS            PIC S9(03)V9(13).
019900     05  WS-ANGLE-SQUARED            PIC S9(05)V9(13).
020000     05  WS-SERIES-TERM              PIC S9(05)V9(13).
020100     05  WS-SERIES-SUM               PIC S9(05)V9(13).
020200     05  WS-TERM-INDEX               PIC S9(02) COMP.
020300     05  WS-SIN-RESULT               PIC S9(01)V9(13).
020400     05  WS-COS-RESULT               PIC S9(01)V9(13).
020500     05  WS-SQRT-X                   PIC S9(05)V9(13).
020600     05  WS-SQRT-GUESS               PIC S9(05)V9(13).
020700     05  WS-SQRT-NDX                 PIC S9(02) COMP.
020800     05  WS-ATAN-ARG                 PIC S9(05)V9(13).
020900     05  WS-ATAN-RECIPROCAL          PIC X(01) VALUE 'N'.
021000         88  ATAN-ARG-OVER-ONE                 VALUE 'Y'.
021100     05  WS-ATAN-ARG-SQ              PIC S9(05)V9(13).
021200     05  WS-ATAN-RESULT              PIC S9(01)V9(13).
021300     05  FILLER                      PIC X(04) VALUE SPACES.
021400
021500*    Haversine work fields
021600 01  WS-HAVERSINE-WORK.
021700     05  WH-LAT1                     PIC S9(03)V9(06).
021800     05  WH-LON1                     PIC S9(03)V9(06).
021900     05  WH-LAT2                     PIC S9(03)V9(06).
022000     05  WH-LON2                     PIC S9(03)V9(06).
022100     05  WH-DELTA-LAT                PIC S9(03)V9(06).
022200     05  WH-DELTA-LON                PIC S9(03)V9(06).
022300     05  WH-SIN-HALF-DLAT            PIC S9(01)V9(13).
022400     05  WH-SIN-HALF-DLON            PIC S9(01)V9(13).
022500     05  WH-COS-LAT1                 PIC S9(01)V9(13).
022600     05  WH-COS-LAT2                 PIC S9(01)V9(13).
022700     05  WH-A-VALUE                  PIC S9(01)V9(13).
022800     05  WH-SQRT-A                   PIC S9(01)V9(13).
022900     05  WH-SQRT-1-MINUS-A           PIC S9(01)V9(13).
023000     05  WH-C-VALUE                  PIC S9(01)V9(13).
023100     05  WH-EARTH-RADIUS-M           PIC 9(07) VALUE 6371000.
023200     05  WH-DISTANCE-M               PIC 9(07)V99.
023300     05  FILLER                      PIC X(04) VALUE SPACES.
023400
023500*===============================================================*
023600*    GEOMETRY WORK AREA - segment/polygon intersection test
023700*===============================================================*
023800 01  WS-GEOMETRY-WORK.
023900     05  WG-PT1-LAT                  PIC S9(03)V9(06).
024000     05  WG-PT1-LON                  PIC S9(03)V9(06).
024100     05  WG-PT2-LAT                  PIC S9(03)V9(06).
024200     05  WG-PT2-LON                  PIC S9(03)V9(06).
024300     05  WG-EDGE-START-LAT           PIC S9(03)V9(06).
024400     05  WG-EDGE-START-LON           PIC S9(03)V9(06).
024500     05  WG-EDGE-END-LAT             PIC S9(03)V9(06).
024600     05  WG-EDGE-END-LON             PIC S9(03)V9(06).
024700     05  WG-CROSS-1                  PIC S9(07)V9(12).
024800     05  WG-CROSS-2                  PIC S9(07)V9(12).
024900     05  WG-CROSS-3                  PIC S9(07)V9(12).
025000     05  WG-CROSS-4                  PIC S9(07)V9(12).
025100     05  WG-SEGMENTS-CROSS           PIC X(01) VALUE 'N'.
025200         88  SEGMENTS-CROSS-TRUE               VALUE 'Y'.
025300     05  WG-POINT-INSIDE             PIC X(01) VALUE 'N'.
025400         88  POINT-IS-INSIDE                   VALUE 'Y'.
025500     05  WG-SEGMENT-HAZARDOUS        PIC X(01) VALUE 'N'.
025600         88  SEGMENT-IS-HAZARDOUS               VALUE 'Y'.
025700     05  FILLER                      PIC X(04) VALUE SPACES.
025800
025900*===============================================================*
026000*    GENERAL WORKING-STORAGE MANAGER
026100*===============================================================*
026150 77  WS-SUBSCRIPT                PIC S9(05) COMP.
026200 01  WS-WORKING-DATA-MANAGER.
026300     05  WS-START-NDX-FOUND          PIC S9(05) COMP.
026400     05  WS-END-NDX-FOUND            PIC S9(05) COMP.
026600     05  FILLER                      PIC X(08) VALUE SPACES.
026700
026800******************************************************************
026900 PROCEDURE DIVISION.
027000 MAIN-PROCEDURE.
027100
027200     PERFORM LOAD-ZONE-TABLE
027300
027400     OPEN INPUT ROADSEG-FILE
027500     OPEN OUTPUT NODEWK-FILE EDGEWK-FILE
027600
027700     IF ROADSEG-OK
027800         PERFORM READ-ROADSEG-RECORD
027900         PERFORM PROCESS-ROAD-SEGMENT UNTIL FF
028000     ELSE
028100         DISPLAY '3-GRAPH: ROADSEG NOT FOUND, EMPTY GRAPH'
028200     END-IF
028300
028400     PERFORM WRITE-NODE-TABLE
028500     PERFORM WRITE-EDGE-TABLE
028600
028700     DISPLAY '3-GRAPH: NODES ' WS-NODE-COUNT
028800             ' EDGES ' WS-EDGE-COUNT
028900             ' HAZARDOUS ' WS-HAZARD-EDGE-COUNT
029000
029100     CLOSE ROADSEG-FILE NODEWK-FILE EDGEWK-FILE
029200     PERFORM FIN-PGM
029300     .
029400
029500*===============================================================*
029600*    ZONE TABLE LOAD
029700*===============================================================*
029800 LOAD-ZONE-TABLE.
029900
030000     OPEN INPUT ZONEWK-FILE
030100     IF WS-ZONEWK-STATUS = '00'
030200         PERFORM READ-ZONEWK-RECORD
030300         PERFORM STORE-ZONE-ENTRY THRU STORE-ZONE-ENTRY-EXIT
030400             UNTIL WS-ZONEWK-STATUS NOT = '00'
030500         CLOSE ZONEWK-FILE
030600     ELSE
030700         DISPLAY '3-GRAPH: ZONEWK NOT FOUND, ZERO ZONES'
030800     END-IF
030900     .
031000
031100 READ-ZONEWK-RECORD.
031200
031300     READ ZONEWK-FILE
031400         AT END
031500             MOVE '10' TO WS-ZONEWK-STATUS
031600     END-READ
031700     .
031800
031900 STORE-ZONE-ENTRY.
032000
032050*    Table full or polygon too small to be a ring - skip the
032060*    store and go straight on to the next read.
032070     IF WS-ZONE-COUNT NOT < 50 OR ZW-VERTEX-COUNT < 3
032080         GO TO STORE-ZONE-ENTRY-READ-NEXT
032090     END-IF
032200     ADD 1 TO WS-ZONE-COUNT
032300     SET WS-ZONE-NDX TO WS-ZONE-COUNT
032400     MOVE ZW-ZONE-ID TO WZT-ZONE-ID (WS-ZONE-NDX)
032500     MOVE ZW-VERTEX-COUNT TO
032600          WZT-VERTEX-COUNT (WS-ZONE-NDX)
032700     PERFORM COPY-ZONE-VERTICES
032800         VARYING WS-VERT-NDX FROM 1 BY 1
032900         UNTIL WS-VERT-NDX > ZW-VERTEX-COUNT
033000
033050 STORE-ZONE-ENTRY-READ-NEXT.
033100     PERFORM READ-ZONEWK-RECORD
033300     .
033550 STORE-ZONE-ENTRY-EXIT.
033560     EXIT.
033570
033580 COPY-ZONE-VERTICES.
033600
033700     MOVE ZW-VERT-LAT (WS-VERT-NDX) TO
033800          WZT-VERT-LAT (WS-ZONE-NDX, WS-VERT-NDX)
033900     MOVE ZW-VERT-LON (WS-VERT-NDX) TO
034000          WZT-VERT-LON (WS-ZONE-NDX, WS-VERT-NDX)
034100     .
034200
034300*===============================================================*
034400*    ROAD SEGMENT PROCESSING
034500*===============================================================*
034600 READ-ROADSEG-RECORD.
034700
034800     READ ROADSEG-FILE
034900         AT END
035000             SET FF TO TRUE
035100     END-READ
035200     .
035300
035400 PROCESS-ROAD-SEGMENT.
035500
035600     PERFORM FIND-OR-ADD-START-NODE
035700     PERFORM FIND-OR-ADD-END-NODE
035800     PERFORM TEST-SEGMENT-HAZARD
035900     PERFORM BUILD-SEGMENT-EDGES
036000
036100     PERFORM READ-ROADSEG-RECORD
036200     .
036300
036400*    Linear scan, register-if-new - the shop's standard
036500*    dedup-and-accumulate idiom used throughout this program's
036600*    table work (see FIND-OR-ADD-END-NODE below).
036700 FIND-OR-ADD-START-NODE.
036800
036900     MOVE 0 TO WS-START-NDX-FOUND
037000     PERFORM SEARCH-NODE-BY-START-ID
037100         VARYING WS-NODE-NDX FROM 1 BY 1
037200         UNTIL WS-NODE-NDX > WS-NODE-COUNT
037300
037400     IF WS-START-NDX-FOUND = 0 AND WS-NODE-COUNT < 500
037500         ADD 1 TO WS-NODE-COUNT
037600         SET WS-NODE-NDX TO WS-NODE-COUNT
037700         MOVE RS-START-NODE-ID TO WNT-NODE-ID (WS-NODE-NDX)
037800         MOVE RS-START-LAT TO WNT-NODE-LAT (WS-NODE-NDX)
037900         MOVE RS-START-LON TO WNT-NODE-LON (WS-NODE-NDX)
038000         MOVE WS-NODE-COUNT TO WS-START-NDX-FOUND
038100     END-IF
038200     .
038300
038400 SEARCH-NODE-BY-START-ID.
038500
038600     IF WNT-NODE-ID (WS-NODE-NDX) = RS-START-NODE-ID
038700         MOVE WS-NODE-NDX TO WS-START-NDX-FOUND
038800     END-IF
038900     .
039000
039100 FIND-OR-ADD-END-NODE.
039200
039300     MOVE 0 TO WS-END-NDX-FOUND
039400     PERFORM SEARCH-NODE-BY-END-ID
039500         VARYING WS-NODE-NDX FROM 1 BY 1
039600         UNTIL WS-NODE-NDX > WS-NODE-COUNT
039700
039800     IF WS-END-NDX-FOUND = 0 AND WS-NODE-COUNT < 500
039900         ADD 1 TO WS-NODE-COUNT
040000         SET WS-NODE-NDX TO WS-NODE-COUNT
040100         MOVE RS-END-NODE-ID TO WNT-NODE-ID (WS-NODE-NDX)
040200         MOVE RS-END-LAT TO WNT-NODE-LAT (WS-NODE-NDX)
040300         MOVE RS-END-LON TO WNT-NODE-LON (WS-NODE-NDX)
040400         MOVE WS-NODE-COUNT TO WS-END-NDX-FOUND
040500     END-IF
040600     .
040700
040800 SEARCH-NODE-BY-END-ID.
040900
041000     IF WNT-NODE-ID (WS-NODE-NDX) = RS-END-NODE-ID
041100         MOVE WS-NODE-NDX TO WS-END-NDX-FOUND
041200     END-IF
041300     .
041400
041500 BUILD-SEGMENT-EDGES.
041600
041700     MOVE RS-START-LAT TO WH-LAT1
041800     MOVE RS-START-LON TO WH-LON1
041900     MOVE RS-END-LAT TO WH-LAT2
042000     MOVE RS-END-LON TO WH-LON2
042100     PERFORM HAVERSINE-DISTANCE
042200
042300     IF WS-EDGE-COUNT < 1000
042400         ADD 1 TO WS-EDGE-COUNT
042500         SET WS-EDGE-NDX TO WS-EDGE-COUNT
042600         MOVE RS-START-NODE-ID TO WET-FROM-NODE-ID
042700              (WS-EDGE-NDX)
042800         MOVE RS-END-NODE-ID TO WET-TO-NODE-ID (WS-EDGE-NDX)
042900         MOVE WH-DISTANCE-M TO WET-DISTANCE-M (WS-EDGE-NDX)
043000         PERFORM SET-EDGE-HAZARD-FIELDS
043100     END-IF
043200
043300     IF WS-EDGE-COUNT < 1000
043400         ADD 1 TO WS-EDGE-COUNT
043500         SET WS-EDGE-NDX TO WS-EDGE-COUNT
043600         MOVE RS-END-NODE-ID TO WET-FROM-NODE-ID
043700              (WS-EDGE-NDX)
043800         MOVE RS-START-NODE-ID TO WET-TO-NODE-ID (WS-EDGE-NDX)
043900         MOVE WH-DISTANCE-M TO WET-DISTANCE-M (WS-EDGE-NDX)
044000         PERFORM SET-EDGE-HAZARD-FIELDS
044100     END-IF
044200     .
044300
044400 SET-EDGE-HAZARD-FIELDS.
044500
044600     IF SEGMENT-IS-HAZARDOUS
044700         MOVE 'Y' TO WET-HAZARD-FLAG (WS-EDGE-NDX)
044800         MOVE 10.0 TO WET-MULTIPLIER (WS-EDGE-NDX)
044900         ADD 1 TO WS-HAZARD-EDGE-COUNT
045000     ELSE
045100         MOVE 'N' TO WET-HAZARD-FLAG (WS-EDGE-NDX)
045200         MOVE 1.0 TO WET-MULTIPLIER (WS-EDGE-NDX)
045300     END-IF
045400     .
045500
045600*===============================================================*
045700*    HAZARD INTERSECTION TEST
045800*===============================================================*
045900 TEST-SEGMENT-HAZARD.
046000
046100     SET SEGMENT-IS-HAZARDOUS TO FALSE
046200
046300     IF WS-ZONE-COUNT > 0
046400         MOVE RS-START-LAT TO WG-PT1-LAT
046500         MOVE RS-START-LON TO WG-PT1-LON
046600         MOVE RS-END-LAT TO WG-PT2-LAT
046700         MOVE RS-END-LON TO WG-PT2-LON
046800         PERFORM TEST-SEGMENT-AGAINST-ZONE
046900             VARYING WS-ZONE-NDX FROM 1 BY 1
047000             UNTIL WS-ZONE-NDX > WS-ZONE-COUNT
047100                OR SEGMENT-IS-HAZARDOUS
047200     END-IF
047300     .
047400
047500 TEST-SEGMENT-AGAINST-ZONE.
047600
047700     IF WZT-VERTEX-COUNT (WS-ZONE-NDX) >= 3
047800         PERFORM POINT-IN-POLYGON-TEST
047900         IF POINT-IS-INSIDE
048000             SET SEGMENT-IS-HAZARDOUS TO TRUE
048100         ELSE
048200             MOVE WG-PT2-LAT TO WG-PT1-LAT
048300             MOVE WG-PT2-LON TO WG-PT1-LON
048400             PERFORM POINT-IN-POLYGON-TEST
048500             MOVE RS-START-LAT TO WG-PT1-LAT
048600             MOVE RS-START-LON TO WG-PT1-LON
048700             IF POINT-IS-INSIDE
048800                 SET SEGMENT-IS-HAZARDOUS TO TRUE
048900             ELSE
049000                 PERFORM TEST-SEGMENT-AGAINST-RING
049100                 IF SEGMENTS-CROSS-TRUE
049200                     SET SEGMENT-IS-HAZARDOUS TO TRUE
049300                 END-IF
049400             END-IF
049500         END-IF
049600     END-IF
049700     .
049800
049900*    Ray-casting / even-odd rule, ray cast toward increasing
050000*    longitude from WG-PT1.
050100 POINT-IN-POLYGON-TEST.
050200
050300     MOVE 'N' TO WG-POINT-INSIDE
050400     SET WS-VERT-NDX TO WZT-VERTEX-COUNT (WS-ZONE-NDX)
050500     PERFORM TEST-ONE-POLYGON-EDGE
050600         VARYING WS-SUBSCRIPT FROM 1 BY 1
050700         UNTIL WS-SUBSCRIPT > WZT-VERTEX-COUNT (WS-ZONE-NDX)
050800     .
050900
051000*    WS-VERT-NDX carries the "previous" vertex into each call;
051100*    WS-SUBSCRIPT is the "current" vertex.
051200 TEST-ONE-POLYGON-EDGE.
051300
051400     MOVE WZT-VERT-LAT (WS-ZONE-NDX, WS-SUBSCRIPT) TO
051500          WG-EDGE-END-LAT
051600     MOVE WZT-VERT-LON (WS-ZONE-NDX, WS-SUBSCRIPT) TO
051700          WG-EDGE-END-LON
051800     MOVE WZT-VERT-LAT (WS-ZONE-NDX, WS-VERT-NDX) TO
051900          WG-EDGE-START-LAT
052000     MOVE WZT-VERT-LON (WS-ZONE-NDX, WS-VERT-NDX) TO
052100          WG-EDGE-START-LON
052200
052300     IF (WG-EDGE-END-LAT > WG-PT1-LAT)
052400           NOT = (WG-EDGE-START-LAT > WG-PT1-LAT)
052500         COMPUTE WG-CROSS-1 ROUNDED =
052600            (WG-EDGE-START-LON - WG-EDGE-END-LON)
052700            * (WG-PT1-LAT - WG-EDGE-END-LAT)
052800            / (WG-EDGE-START-LAT - WG-EDGE-END-LAT)
052900            + WG-EDGE-END-LON
053000         IF WG-PT1-LON < WG-CROSS-1
053100             IF POINT-IS-INSIDE
053200                 MOVE 'N' TO WG-POINT-INSIDE
053300             ELSE
053400                 MOVE 'Y' TO WG-POINT-INSIDE
053500             END-IF
053600         END-IF
053700     END-IF
053800
053900     SET WS-VERT-NDX TO WS-SUBSCRIPT
054000     .
054100
054200*    Segment/segment orientation test (Cohen standard 4-cross-
054300*    product test) against every ring edge.
054400 TEST-SEGMENT-AGAINST-RING.
054500
054600     MOVE 'N' TO WG-SEGMENTS-CROSS
054700     SET WS-VERT-NDX TO WZT-VERTEX-COUNT (WS-ZONE-NDX)
054800     PERFORM TEST-SEGMENT-VS-RING-EDGE
054900         VARYING WS-SUBSCRIPT FROM 1 BY 1
055000         UNTIL WS-SUBSCRIPT > WZT-VERTEX-COUNT (WS-ZONE-NDX)
055100            OR SEGMENTS-CROSS-TRUE
055200     .
055300
055400 TEST-SEGMENT-VS-RING-EDGE.
055500
055600     MOVE WZT-VERT-LAT (WS-ZONE-NDX, WS-SUBSCRIPT) TO
055700          WG-EDGE-END-LAT
055800     MOVE WZT-VERT-LON (WS-ZONE-NDX, WS-SUBSCRIPT) TO
055900          WG-EDGE-END-LON
056000     MOVE WZT-VERT-LAT (WS-ZONE-NDX, WS-VERT-NDX) TO
056100          WG-EDGE-START-LAT
056200     MOVE WZT-VERT-LON (WS-ZONE-NDX, WS-VERT-NDX) TO
056300          WG-EDGE-START-LON
056400
056500     COMPUTE WG-CROSS-1 ROUNDED =
056600        (WG-EDGE-END-LON - WG-EDGE-START-LON)
056700        * (WG-PT1-LAT - WG-EDGE-START-LAT)
056800        - (WG-EDGE-END-LAT - WG-EDGE-START-LAT)
056900        * (WG-PT1-LON - WG-EDGE-START-LON)
057000     COMPUTE WG-CROSS-2 ROUNDED =
057100        (WG-EDGE-END-LON - WG-EDGE-START-LON)
057200        * (WG-PT2-LAT - WG-EDGE-START-LAT)
057300        - (WG-EDGE-END-LAT - WG-EDGE-START-LAT)
057400        * (WG-PT2-LON - WG-EDGE-START-LON)
057500     COMPUTE WG-CROSS-3 ROUNDED =
057600        (WG-PT2-LON - WG-PT1-LON) * (WG-EDGE-START-LAT
057700        - WG-PT1-LAT) - (WG-PT2-LAT - WG-PT1-LAT)
057800        * (WG-EDGE-START-LON - WG-PT1-LON)
057900     COMPUTE WG-CROSS-4 ROUNDED =
058000        (WG-PT2-LON - WG-PT1-LON) * (WG-EDGE-END-LAT
058100        - WG-PT1-LAT) - (WG-PT2-LAT - WG-PT1-LAT)
058200        * (WG-EDGE-END-LON - WG-PT1-LON)
058300
058400     IF ((WG-CROSS-1 > 0 AND WG-CROSS-2 < 0) OR
058500         (WG-CROSS-1 < 0 AND WG-CROSS-2 > 0))
058600        AND
058700        ((WG-CROSS-3 > 0 AND WG-CROSS-4 < 0) OR
058800         (WG-CROSS-3 < 0 AND WG-CROSS-4 > 0))
058900         SET SEGMENTS-CROSS-TRUE TO TRUE
059000     END-IF
059100     IF WG-CROSS-1 = 0 OR WG-CROSS-2 = 0
059200        OR WG-CROSS-3 = 0 OR WG-CROSS-4 = 0
059300         SET SEGMENTS-CROSS-TRUE TO TRUE
059400     END-IF
059500
059600     SET WS-VERT-NDX TO WS-SUBSCRIPT
059700     .
059800
059900*===============================================================*
060000*    HAVERSINE DISTANCE - R = 6 371 000 M
060100*===============================================================*
060200 HAVERSINE-DISTANCE.
060300
060400     COMPUTE WH-DELTA-LAT = WH-LAT2 - WH-LAT1
060500     COMPUTE WH-DELTA-LON = WH-LON2 - WH-LON1
060600
060700     MOVE WH-DELTA-LAT TO WS-ANGLE-RADIANS
060800     DIVIDE WS-ANGLE-RADIANS BY 2 GIVING WS-ANGLE-RADIANS
060900     PERFORM DEGREES-TO-RADIANS
061000     PERFORM COMPUTE-SIN-OF
061100     MOVE WS-SIN-RESULT TO WH-SIN-HALF-DLAT
061200
061300     MOVE WH-DELTA-LON TO WS-ANGLE-RADIANS
061400     DIVIDE WS-ANGLE-RADIANS BY 2 GIVING WS-ANGLE-RADIANS
061500     PERFORM DEGREES-TO-RADIANS
061600     PERFORM COMPUTE-SIN-OF
061700     MOVE WS-SIN-RESULT TO WH-SIN-HALF-DLON
061800
061900     MOVE WH-LAT1 TO WS-ANGLE-RADIANS
062000     PERFORM DEGREES-TO-RADIANS
062100     PERFORM COMPUTE-COS-OF
062200     MOVE WS-COS-RESULT TO WH-COS-LAT1
062300
062400     MOVE WH-LAT2 TO WS-ANGLE-RADIANS
062500     PERFORM DEGREES-TO-RADIANS
062600     PERFORM COMPUTE-COS-OF
062700     MOVE WS-COS-RESULT TO WH-COS-LAT2
062800
062900     COMPUTE WH-A-VALUE ROUNDED =
063000         (WH-SIN-HALF-DLAT * WH-SIN-HALF-DLAT)
063100         + (WH-COS-LAT1 * WH-COS-LAT2
063200            * WH-SIN-HALF-DLON * WH-SIN-HALF-DLON)
063300
063400     MOVE WH-A-VALUE TO WS-SQRT-X
063500     PERFORM COMPUTE-SQUARE-ROOT
063600     MOVE WS-SQRT-GUESS TO WH-SQRT-A
063700
063800     COMPUTE WS-SQRT-X ROUNDED = 1 - WH-A-VALUE
063900     PERFORM COMPUTE-SQUARE-ROOT
064000     MOVE WS-SQRT-GUESS TO WH-SQRT-1-MINUS-A
064100
064200     IF WH-SQRT-1-MINUS-A = 0
064300         COMPUTE WH-C-VALUE ROUNDED = WS-PI
064400     ELSE
064500         DIVIDE WH-SQRT-A BY WH-SQRT-1-MINUS-A
064600             GIVING WS-ATAN-ARG
064700         PERFORM COMPUTE-ARCTAN
064800         COMPUTE WH-C-VALUE ROUNDED = 2 * WS-ATAN-RESULT
064900     END-IF
065000
065100     COMPUTE WH-DISTANCE-M ROUNDED =
065200         WH-EARTH-RADIUS-M * WH-C-VALUE
065300     .
065400
065500*===============================================================*
065600*    LOCAL MATH LIBRARY - no FUNCTION verb on this compiler
065700*===============================================================*
065800 DEGREES-TO-RADIANS.
065900
066000     COMPUTE WS-DEG-TO-RAD ROUNDED = WS-PI / 180
066100     COMPUTE WS-ANGLE-RADIANS ROUNDED =
066200         WS-ANGLE-RADIANS * WS-DEG-TO-RAD
066300     .
066400
066500*    Taylor series, 12 terms, good to better than 1E-9 over
066600*    the full -PI..+PI range we ever call it with.
066700 COMPUTE-SIN-OF.
066800
066900     COMPUTE WS-ANGLE-SQUARED ROUNDED =
067000         WS-ANGLE-RADIANS * WS-ANGLE-RADIANS
067100     MOVE WS-ANGLE-RADIANS TO WS-SERIES-TERM
067200     MOVE WS-ANGLE-RADIANS TO WS-SERIES-SUM
067300     PERFORM ADD-SIN-SERIES-TERM
067400         VARYING WS-TERM-INDEX FROM 1 BY 1
067500         UNTIL WS-TERM-INDEX > 11
067600     MOVE WS-SERIES-SUM TO WS-SIN-RESULT
067700     .
067800
067900 ADD-SIN-SERIES-TERM.
068000
068100     COMPUTE WS-SERIES-TERM ROUNDED =
068200         WS-SERIES-TERM * WS-ANGLE-SQUARED * (-1)
068300         / ((2 * WS-TERM-INDEX) * ((2 * WS-TERM-INDEX) + 1))
068400     ADD WS-SERIES-TERM TO WS-SERIES-SUM
068500     .
068600
068700 COMPUTE-COS-OF.
068800
068900     COMPUTE WS-ANGLE-SQUARED ROUNDED =
069000         WS-ANGLE-RADIANS * WS-ANGLE-RADIANS
069100     MOVE 1 TO WS-SERIES-TERM
069200     MOVE 1 TO WS-SERIES-SUM
069300     PERFORM ADD-COS-SERIES-TERM
069400         VARYING WS-TERM-INDEX FROM 1 BY 1
069500         UNTIL WS-TERM-INDEX > 11
069600     MOVE WS-SERIES-SUM TO WS-COS-RESULT
069700     .
069800
069900 ADD-COS-SERIES-TERM.
070000
070100     COMPUTE WS-SERIES-TERM ROUNDED =
070200         WS-SERIES-TERM * WS-ANGLE-SQUARED * (-1)
070300         / (((2 * WS-TERM-INDEX) - 1) * (2 * WS-TERM-INDEX))
070400     ADD WS-SERIES-TERM TO WS-SERIES-SUM
070500     .
070600
070700*    Newton-Raphson, 10 fixed iterations - more than enough
070800*    for the 13-decimal work fields this routine is fed.
070900 COMPUTE-SQUARE-ROOT.
071000
071100     IF WS-SQRT-X <= 0
071200         MOVE 0 TO WS-SQRT-GUESS
071300     ELSE
071400         COMPUTE WS-SQRT-GUESS ROUNDED = WS-SQRT-X / 2
071500         IF WS-SQRT-GUESS = 0
071600             MOVE 1 TO WS-SQRT-GUESS
071700         END-IF
071800         PERFORM REFINE-SQUARE-ROOT
071900             VARYING WS-SQRT-NDX FROM 1 BY 1
072000             UNTIL WS-SQRT-NDX > 10
072100     END-IF
072200     .
072300
072400 REFINE-SQUARE-ROOT.
072500
072600     COMPUTE WS-SQRT-GUESS ROUNDED =
072700         (WS-SQRT-GUESS + (WS-SQRT-X / WS-SQRT-GUESS)) / 2
072800     .
072900
073000*    Abramowitz & Stegun 4.4.49 rational minimax approximation,
073100*    valid on (-1,+1); values over 1 are folded with the
073200*    ARCTAN(t) = PI/2 - ARCTAN(1/t) identity.  Both Haversine
073300*    arguments we pass in here are non-negative.
073400 COMPUTE-ARCTAN.
073500
073600     IF WS-ATAN-ARG > 1
073700         SET ATAN-ARG-OVER-ONE TO TRUE
073800         DIVIDE 1 BY WS-ATAN-ARG GIVING WS-ATAN-ARG
073900     ELSE
074000         MOVE 'N' TO WS-ATAN-RECIPROCAL
074100     END-IF
074200
074300     COMPUTE WS-ATAN-ARG-SQ ROUNDED =
074400         WS-ATAN-ARG * WS-ATAN-ARG
074500
074600     COMPUTE WS-ATAN-RESULT ROUNDED =
074700         WS-ATAN-ARG *
074800         (0.9998660
074900         + WS-ATAN-ARG-SQ *
075000            (-0.3302995
075100            + WS-ATAN-ARG-SQ *
075200               (0.1801410
075300               + WS-ATAN-ARG-SQ *
075400                  (-0.0851330
075500                  + WS-ATAN-ARG-SQ * 0.0208351))))
075600
075700     IF ATAN-ARG-OVER-ONE
075800         COMPUTE WS-ATAN-RESULT ROUNDED =
075900             (WS-PI / 2) - WS-ATAN-RESULT
076000     END-IF
076100     .
076200
076300*===============================================================*
076400*    WORK FILE WRITE-BACK
076500*===============================================================*
076600 WRITE-NODE-TABLE.
076700
076800     IF WS-NODE-COUNT > 0
076900         PERFORM WRITE-ONE-NODE
077000             VARYING WS-NODE-NDX FROM 1 BY 1
077100             UNTIL WS-NODE-NDX > WS-NODE-COUNT
077200     END-IF
077300     .
077400
077500 WRITE-ONE-NODE.
077600
077700     MOVE WNT-NODE-ID (WS-NODE-NDX) TO NW-NODE-ID
077800     MOVE WNT-NODE-LAT (WS-NODE-NDX) TO NW-NODE-LAT
077900     MOVE WNT-NODE-LON (WS-NODE-NDX) TO NW-NODE-LON
078000     WRITE NODEWK-RECORD
078100     .
078200
078300 WRITE-EDGE-TABLE.
078400
078500     IF WS-EDGE-COUNT > 0
078600         PERFORM WRITE-ONE-EDGE
078700             VARYING WS-EDGE-NDX FROM 1 BY 1
078800             UNTIL WS-EDGE-NDX > WS-EDGE-COUNT
078900     END-IF
079000     .
079100
079200 WRITE-ONE-EDGE.
079300
079400     MOVE WET-FROM-NODE-ID (WS-EDGE-NDX) TO EW-FROM-NODE-ID
079500     MOVE WET-TO-NODE-ID (WS-EDGE-NDX) TO EW-TO-NODE-ID
079600     MOVE WET-DISTANCE-M (WS-EDGE-NDX) TO EW-DISTANCE-M
079700     MOVE WET-HAZARD-FLAG (WS-EDGE-NDX) TO EW-HAZARD-FLAG
079800     MOVE WET-MULTIPLIER (WS-EDGE-NDX) TO EW-MULTIPLIER
079900     WRITE EDGEWK-RECORD
080000     .
080100
080200 FIN-PGM.
080300     STOP RUN.
080400******************************************************************
